000100*-----------------------------------------------------------------
000200* SUMBD   -  BACKTEST SUMMARY REPORT - METRIC/EQUITY LINE/TOTALS
000300* SUM-VALUE is displayed, not zero-suppressed, per the METRICS-
000400* REPORT contract (4 decimals, signed).  SUM-RPT-EQUITY-LINE
000500* lists the equity curve itself below the metric table.
000600* SUM-TOTALS-LINE carries the control totals at the foot of the
000700* report - PERFORM 730.
000800*-----------------------------------------------------------------
000900* 092892   RPK      QR-0204  ORIGINAL METRIC LINE
001000* 040597   RPK      QR-0240  ADDED EQUITY-CURVE DETAIL LINE
001100* 031522   JCL      QR-0498  ADDED CONTROL-TOTALS LINE
001200*-----------------------------------------------------------------
001300 01  SUM-RPT-METRIC-LINE.
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  SB-METRIC-NAME          PIC X(20).
001600     05  FILLER                  PIC X(02) VALUE SPACES.
001700     05  SB-METRIC-VALUE         PIC S9(07)V9(04).
001800     05  FILLER                  PIC X(47) VALUE SPACES.
001900*
002000 01  SUM-RPT-EQUITY-LINE.
002100     05  FILLER                  PIC X(01) VALUE SPACE.
002200     05  SB-EQ-DATE              PIC 9(08).
002300     05  FILLER                  PIC X(03) VALUE SPACES.
002400     05  SB-EQ-VALUE             PIC Z,ZZZ,ZZ9.999999.
002500     05  FILLER                  PIC X(47) VALUE SPACES.
002600*
002700 01  SUM-RPT-TOTALS-LINE.
002800     05  FILLER                  PIC X(01) VALUE SPACE.
002900     05  ST-DAYS-LIT             PIC X(22)
003000             VALUE 'DAYS PROCESSED......  '.
003100     05  ST-DAYS-PROCESSED       PIC ZZZ,ZZ9.
003200     05  FILLER                  PIC X(02) VALUE SPACES.
003300     05  ST-EQUITY-LIT           PIC X(22)
003400             VALUE 'FINAL EQUITY........  '.
003500     05  ST-FINAL-EQUITY         PIC Z,ZZ9.999999.
003600     05  FILLER                  PIC X(20) VALUE SPACES.
