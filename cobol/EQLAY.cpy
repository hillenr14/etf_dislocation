000100*-----------------------------------------------------------------
000200* EQLAY   -  BACKTEST EQUITY-CURVE RECORD (ONE ROW PER TRADE DAY)
000300* EQ-VALUE base 1.000000 at the requested start date; see
000400* ETFBACK 670 and ETFMETR 300.
000500*-----------------------------------------------------------------
000600* 092892   RPK      QR-0204  ORIGINAL LAYOUT
000700* 120598   RPK      Y2K-009  Y2K REVIEW - EQ-DATE ALREADY 4-DIGIT
000800*-----------------------------------------------------------------
000900 01  EQUITY-RECORD.
001000     05  EQ-DATE                 PIC 9(08).
001100     05  EQ-VALUE                PIC S9(07)V9(06).
001200     05  FILLER                  PIC X(59).
