000100*-----------------------------------------------------------------
000200* SUMHD   -  BACKTEST SUMMARY REPORT - RUN HEADER
000300* One block per backtest run, printed once at PERFORM 710.
000400*-----------------------------------------------------------------
000500* 092892   RPK      QR-0204  ORIGINAL HEADER
000600*-----------------------------------------------------------------
000700 01  SUM-RPT-HEADER.
000800     05  FILLER                  PIC X(01) VALUE SPACE.
000900     05  SH-TITLE                PIC X(30)
001000             VALUE 'ETF BACKTEST SUMMARY - RUN: '.
001100     05  SH-RUN-NAME             PIC X(20).
001200     05  FILLER                  PIC X(04) VALUE SPACES.
001300     05  SH-FROM-LIT             PIC X(06) VALUE 'FROM: '.
001400     05  SH-START-DATE           PIC 9(08).
001500     05  FILLER                  PIC X(02) VALUE SPACES.
001600     05  SH-THRU-LIT             PIC X(06) VALUE 'THRU: '.
001700     05  SH-END-DATE             PIC 9(08).
