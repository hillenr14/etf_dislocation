000100******************************************************************
000200* Author: R. P. KOVACS
000300* Date: 05-16-1991
000400* Purpose: DAILY ETF DISLOCATION MONITOR.  SCORES EVERY FUND IN
000500*        : THE UNIVERSE AGAINST ITS BENCHMARK, RANKS THE FUNDS
000600*        : BY COMPOSITE SCORE AND WRITES THE BUY/SELL/HOLD
000700*        : RECOMMENDATION REPORT.
000800* Tectonics: COBC
000900******************************************************************
001000*----------------------------------------------------------------
001100* CHANGE LOG
001200*----------------------------------------------------------------
001300* 051691   RPK      QR-0096  ORIGINAL PROGRAM - PREM/DISC + DIVRG
001310* 061292   RPK      QR-0099  RATIONALE TEXT ADDED TO DETAIL LINE
001400* 082393   RPK      QR-0103  ADDED VOLUME/LIQUIDITY SIGNAL
001410* 030495   RPK      QR-0118  RANGE-PCT SIGNAL SPLIT OUT OF THE
001420*                            VOLUME SIGNAL - SEPARATE Z-SCORES
001430* 110197   SMT      QR-0149  BUBBLE SORT REPLACED AN O(N) SCAN
001440*                            THAT HAD BEEN MISSING TIED SCORES
001500* 112598   RPK      Y2K-009  Y2K REVIEW - ALL DATE FIELDS 9(08)
001510* 042501   SMT      QR-0172  PAGE HEADER CARRIES THE AS-OF DATE
001600* 051614   RPK      QR-0096  ADDED CROSS-ASSET STRESS OVERLAY
001610* 082016   SMT      QR-0205  IG/HY OAS JUMP TEST ADDED ALONGSIDE
001620*                            THE EXISTING ROLLING Z-SCORE TRIGGER
001700* 071518   SMT      QR-0241  ADDED TOP-OPPORTUNITIES EXTRACT
001800* 092219   SMT      QR-0355  WEIGHTS/THRESHOLDS MOVED TO CTLPRM
001900* 031522   JCL      QR-0498  TABLE CAPACITY 30 -> 50 FUNDS
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200*
002300 PROGRAM-ID. ETFMON.
002400 AUTHOR. R P KOVACS.
002500 INSTALLATION. QUANT-RISK-BATCH.
002600 DATE-WRITTEN. 05-16-1991.
002700 DATE-COMPILED.
002800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
002900*
003000 ENVIRONMENT DIVISION.
003100*
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800*
003900     SELECT UNIV-WORK-FILE ASSIGN TO UNIVWORK
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS WS-UNIV-STATUS.
004200*
004300     SELECT PRICE-FILE ASSIGN TO PRICES
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-PRICE-STATUS.
004600*
004700     SELECT STRESS-FILE ASSIGN TO STRESS
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-STRESS-STATUS.
005000*
005100     SELECT RECOMMENDATION-FILE ASSIGN TO RECOMOUT
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-REC-STATUS.
005400*
005500     SELECT REPORT-FILE ASSIGN TO MONRPT
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-RPT-STATUS.
005800*
005900 DATA DIVISION.
006000*
006100 FILE SECTION.
006200*
006300 FD  UNIV-WORK-FILE RECORDING MODE F.
006400 01  UNIV-WORK-RECORD.
006500     05  UW-TICKER               PIC X(08).
006600     05  UW-BENCHMARK            PIC X(08).
006700     05  FILLER                  PIC X(64).
006800*
006900 FD  PRICE-FILE RECORDING MODE F.
007000 COPY PRCLAY.
007100*
007200 FD  STRESS-FILE RECORDING MODE F.
007300 COPY STRLAY.
007400*
007500 FD  RECOMMENDATION-FILE RECORDING MODE F.
007600 COPY RECLAY.
007700*
007800 FD  REPORT-FILE RECORDING MODE F
007900     RECORD CONTAINS 184 CHARACTERS.
008000 01  MON-REPORT-LINE             PIC X(184).
008100*
008200 WORKING-STORAGE SECTION.
008300*
008310*    STANDALONE RUN-CONTROL ITEMS - NOT WORTH A GROUP OF THEIR
008320 77  WS-ABEND-SW                 PIC X(01) VALUE 'N'.
008330     88  WS-ABEND-RUN                      VALUE 'Y'.
008340 77  WS-PAGE-COUNT               PIC 9(03) COMP VALUE ZERO.
008350*
008400 COPY CTLPRM.
008500*
008600 01  SYSTEM-DATE-AND-TIME.
008700     05  CURRENT-DATE.
008800         10  CURRENT-YEAR        PIC 9(02).
008900         10  CURRENT-MONTH       PIC 9(02).
009000         10  CURRENT-DAY         PIC 9(02).
009100     05  CURRENT-TIME.
009200         10  CURRENT-HOUR        PIC 9(02).
009300         10  CURRENT-MINUTE      PIC 9(02).
009400         10  CURRENT-SECOND      PIC 9(02).
009500         10  CURRENT-HNDSEC      PIC 9(02).
009600*
009700*    COMBINED NUMERIC VIEW OF THE RUN DATE/TIME, USED ONLY ON
009800*    THE STARTUP BANNER - REDEFINES #3 FOR THIS PROGRAM.
009900 01  WS-RUN-TIMESTAMP REDEFINES SYSTEM-DATE-AND-TIME
010000                                 PIC 9(14).
010100*
010200 01  WS-AS-OF-DATE               PIC 9(08).
010300*
010400 01  WS-FILE-STATUSES.
010500     05  WS-UNIV-STATUS          PIC X(02) VALUE SPACES.
010600     05  WS-PRICE-STATUS         PIC X(02) VALUE SPACES.
010700     05  WS-STRESS-STATUS        PIC X(02) VALUE SPACES.
010800     05  WS-REC-STATUS           PIC X(02) VALUE SPACES.
010900     05  WS-RPT-STATUS           PIC X(02) VALUE SPACES.
010950     05  FILLER                  PIC X(01) VALUE SPACE.
011000*
011100 01  WS-EOF-SWITCHES.
011200     05  WS-UNIV-EOF-SW          PIC X(01) VALUE 'N'.
011300         88  WS-UNIV-EOF                   VALUE 'Y'.
011400     05  WS-PRICE-EOF-SW         PIC X(01) VALUE 'N'.
011500         88  WS-PRICE-EOF                   VALUE 'Y'.
011600     05  WS-STRESS-EOF-SW        PIC X(01) VALUE 'N'.
011700         88  WS-STRESS-EOF                  VALUE 'Y'.
011750     05  FILLER                  PIC X(01) VALUE SPACE.
011800*
011900*    FUND TABLE - ONE ENTRY PER UNIVERSE TICKER.  WS-FD-HIST AND
012000*    WS-BM-HIST HOLD THE TRAILING DAILY SERIES USED BY THE
012100*    ROLLING Z-SCORE PRIMITIVE (550-CALC-ROLLING-ZSCORE).
012200 01  WS-FUND-TABLE.
012300     05  WS-FUND-COUNT           PIC 9(03) COMP VALUE ZERO.
012400     05  WS-FUND-ENT OCCURS 50 TIMES.
012500         10  WF-TICKER           PIC X(08).
012600         10  WF-BENCHMARK        PIC X(08).
012700         10  WF-HIST-COUNT       PIC 9(03) COMP VALUE ZERO.
012800         10  WF-HIST OCCURS 200 TIMES.
012900             15  WFH-DATE        PIC 9(08).
013000             15  WFH-OPEN        PIC S9(07)V9(04).
013100             15  WFH-HIGH        PIC S9(07)V9(04).
013200             15  WFH-LOW         PIC S9(07)V9(04).
013300             15  WFH-CLOSE       PIC S9(07)V9(04).
013400             15  WFH-VOLUME      PIC 9(12).
013500             15  WFH-BM-CLOSE    PIC S9(07)V9(04).
013600             15  WFH-BM-FOUND    PIC X(01).
013700*
013800*    ALTERNATE VIEW OF ONE HISTORY DAY - THE BENCHMARK FIELDS
013900*    LIE PAST BYTE 36 OF EACH WF-HIST OCCURRENCE; THIS REDEFINES
014000*    A SINGLE ENTRY SO 530/540 CAN TEST THE INDICATOR BYTE ALONE.
014100 01  WS-FUND-ENT-ALT REDEFINES WS-FUND-TABLE.
014200     05  FILLER                  PIC X(05).
014300     05  WFA-ENT OCCURS 50 TIMES PIC X(7237).
014400*
014500*    BENCHMARK-ONLY CLOSE SERIES, KEYED BY TICKER, SO A BENCHMARK
014600*    SHARED BY SEVERAL FUNDS IS LOADED ONCE.
014700 01  WS-BENCH-TABLE.
014800     05  WS-BENCH-COUNT          PIC 9(03) COMP VALUE ZERO.
014900     05  WS-BENCH-ENT OCCURS 50 TIMES.
015000         10  WB-TICKER           PIC X(08).
015100         10  WB-HIST-COUNT       PIC 9(03) COMP VALUE ZERO.
015200         10  WB-HIST OCCURS 200 TIMES.
015300             15  WBH-DATE        PIC 9(08).
015400             15  WBH-CLOSE       PIC S9(07)V9(04).
015450     05  FILLER                  PIC X(01).
015500*
015600*    MARKET STRESS SERIES - ONE ROW PER CALENDAR DAY, FORWARD-
015700*    FILLED FOR WEEKEND/HOLIDAY GAPS AT 400-LOAD-STRESS-HISTORY.
015800 01  WS-STRESS-TABLE.
015900     05  WS-STRESS-COUNT         PIC 9(03) COMP VALUE ZERO.
016000     05  WS-STRESS-ENT OCCURS 200 TIMES.
016100         10  WS-ST-DATE          PIC 9(08).
016200         10  WS-ST-IG-OAS        PIC S9(03)V9(04).
016300         10  WS-ST-HY-OAS        PIC S9(03)V9(04).
016400         10  WS-ST-VIX           PIC S9(03)V9(04).
016500*
016600*    ALTERNATE NUMERIC-ONLY VIEW OF ONE STRESS ROW, USED BY THE
016700*    JUMP TEST IN 542 TO COMPARE ADJACENT DAYS BYTE-FOR-BYTE.
016800 01  WS-STRESS-ENT-ALT REDEFINES WS-STRESS-TABLE.
016900     05  FILLER                  PIC X(05).
017000     05  WSA-ROW OCCURS 200 TIMES PIC X(17).
017100*
017200*    SCRATCH SERIES USED BY THE ROLLING Z-SCORE PRIMITIVE - THE
017300*    CALLER LOADS WS-ZS-SERIES/WS-ZS-COUNT/WS-ZS-WINDOW, PERFORMS
017400*    550-CALC-ROLLING-ZSCORE, AND READS BACK WS-ZS-RESULT.
017500 01  WS-ZSCORE-WORK-AREA.
017600     05  WS-ZS-WINDOW            PIC 9(03) COMP VALUE ZERO.
017700     05  WS-ZS-COUNT             PIC 9(03) COMP VALUE ZERO.
017800     05  WS-ZS-IX                PIC 9(03) COMP VALUE ZERO.
017900     05  WS-ZS-N                 PIC 9(03) COMP VALUE ZERO.
018000     05  WS-ZS-SERIES OCCURS 200 TIMES
018100             PIC S9(07)V9(06) COMP-3.
018200     05  WS-ZS-SUM               PIC S9(09)V9(06) COMP-3.
018300     05  WS-ZS-MEAN              PIC S9(07)V9(06) COMP-3.
018400     05  WS-ZS-SUMSQ             PIC S9(13)V9(06) COMP-3.
018500     05  WS-ZS-VARIANCE          PIC S9(13)V9(06) COMP-3.
018600     05  WS-ZS-STDDEV            PIC S9(07)V9(06) COMP-3.
018700     05  WS-ZS-RESULT            PIC S9(07)V9(06) COMP-3.
018750     05  FILLER                  PIC X(01) VALUE SPACE.
018800*
018900*    SCRATCH AREA FOR THE NEWTON-RAPHSON SQUARE ROOT ROUTINE
019000*    USED BY 553 - THIS SHOP'S COMPILER HAS NO SQRT VERB.
019100 01  WS-SQRT-WORK-AREA.
019200     05  WS-SQRT-INPUT           PIC S9(13)V9(06) COMP-3.
019300     05  WS-SQRT-RESULT          PIC S9(13)V9(06) COMP-3.
019400     05  WS-SQRT-ITER            PIC 9(02) COMP VALUE ZERO.
019450     05  FILLER                  PIC X(01) VALUE SPACE.
019500*
019600*    PER-FUND SCORING WORK AREA - REBUILT FOR EACH FUND AT 500.
019700 01  WS-FUND-SCORE-AREA.
019800     05  WS-FX                   PIC 9(03) COMP VALUE ZERO.
019900     05  WS-HAVE-BENCH-SW        PIC X(01) VALUE 'N'.
020000         88  WS-HAVE-BENCH                 VALUE 'Y'.
020100     05  WS-PD-PCT               PIC S9(05)V9(06) COMP-3.
020200     05  WS-PD-Z                 PIC S9(07)V9(06) COMP-3.
020300     05  WS-PD-TRIGGERED-SW      PIC X(01) VALUE 'N'.
020400         88  WS-PD-TRIGGERED                VALUE 'Y'.
020500     05  WS-DV-RATIO             PIC S9(05)V9(06) COMP-3.
020600     05  WS-DV-Z                 PIC S9(07)V9(06) COMP-3.
020700     05  WS-DV-TRIGGERED-SW      PIC X(01) VALUE 'N'.
020800         88  WS-DV-TRIGGERED                VALUE 'Y'.
020900     05  WS-VOL-Z                PIC S9(07)V9(06) COMP-3.
021000     05  WS-RANGE-PCT            PIC S9(05)V9(06) COMP-3.
021100     05  WS-RANGE-Z              PIC S9(07)V9(06) COMP-3.
021200     05  WS-VL-TRIGGERED-SW      PIC X(01) VALUE 'N'.
021300         88  WS-VL-TRIGGERED                VALUE 'Y'.
021400     05  WS-COMPOSITE-SCORE      PIC S9(05)V9(06) COMP-3.
021500     05  WS-ACTION-CD            PIC X(04).
021600     05  WS-RATIONALE            PIC X(120).
021700     05  WS-SIGNAL-LIST          PIC X(040).
021800     05  WS-FIRST-DETAIL-SW      PIC X(01) VALUE 'Y'.
021850     05  FILLER                  PIC X(01) VALUE SPACE.
021900*
022000*    EDITED FIELDS FOR 560/570 - NUMERIC-TO-TEXT CONVERSION FOR
022100*    THE SIGNAL LIST AND RATIONALE STRINGS.
022200 01  WS-RATIONALE-EDIT-FIELDS.
022300     05  WS-ERPT-PD-PCT          PIC -ZZ9.99.
022400     05  WS-ERPT-PD-Z            PIC -Z9.99.
022500     05  WS-ERPT-DV-RATIO        PIC -Z9.9999.
022600     05  WS-ERPT-DV-Z            PIC -Z9.99.
022700     05  WS-ERPT-VOL-Z           PIC -Z9.99.
022800     05  WS-ERPT-RANGE-Z         PIC -Z9.99.
022900     05  WS-ERPT-IG-Z            PIC -Z9.99.
023000     05  WS-ERPT-VIX-Z           PIC -Z9.99.
023100     05  WS-ERPT-JUMP            PIC -ZZ9.99.
023150     05  WS-ERPT-HYJUMP          PIC -ZZ9.99.
023200     05  WS-ERPT-SCORE           PIC -Z9.99.
023300     05  WS-SL-PTR               PIC 9(03) COMP VALUE 1.
023400     05  WS-RT-PTR               PIC 9(03) COMP VALUE 1.
023450     05  FILLER                  PIC X(01) VALUE SPACE.
023500*
023600*    CROSS-ASSET STRESS IS A MARKET-WIDE CONDITION, NOT A PER-
023700*    FUND ONE - IT IS WORKED OUT ONCE AT 450 AND THE RESULT IS
023800*    SHARED BY EVERY FUND AT 544.
023900 01  WS-GLOBAL-STRESS-RESULT.
024000     05  WS-GSTR-TRIGGERED-SW    PIC X(01) VALUE 'N'.
024100         88  WS-GSTR-TRIGGERED            VALUE 'Y'.
024200     05  WS-GSTR-CONTRIB         PIC S9V9  COMP-3.
024300     05  WS-GSTR-IG-JUMP         PIC S9(05)V9(04) COMP-3.
024400     05  WS-GSTR-HY-JUMP         PIC S9(05)V9(04) COMP-3.
024500     05  WS-GSTR-IG-Z            PIC S9(07)V9(06) COMP-3.
024600     05  WS-GSTR-VIX-Z           PIC S9(07)V9(06) COMP-3.
024650     05  FILLER                  PIC X(01) VALUE SPACE.
024700*
024800 01  WS-REPORT-COUNTERS          COMP.
024900     05  WS-FUNDS-SCORED         PIC 9(03) VALUE ZERO.
025000     05  WS-TOP-WRITTEN          PIC 9(02) VALUE ZERO.
025050     05  FILLER                  PIC 9(01) VALUE ZERO.
025100*
025200 01  WS-SORT-WORK.
025300     05  WS-SX                   PIC 9(03) COMP VALUE ZERO.
025400     05  WS-SY                   PIC 9(03) COMP VALUE ZERO.
025500     05  WS-FY                   PIC 9(03) COMP VALUE ZERO.
025600     05  WS-FZ                   PIC 9(03) COMP VALUE ZERO.
025700     05  WS-SWAP-SCORE           PIC S9(05)V9(06) COMP-3.
025800     05  WS-SWAP-ENT             PIC X(180).
025850     05  FILLER                  PIC X(01) VALUE SPACE.
025900*
026000*    ONE RECOMMENDATION ENTRY PER FUND, BUILT BY 500, SORTED BY
026100*    600, AND WRITTEN BY 700.
026200 01  WS-RESULT-TABLE.
026300     05  WS-RESULT-ENT OCCURS 50 TIMES.
026400         10  WR-TICKER           PIC X(08).
026500         10  WR-ACTION           PIC X(04).
026600         10  WR-SCORE            PIC S9(05)V9(06) COMP-3.
026700         10  WR-SIGNALS          PIC X(40).
026800         10  WR-RATIONALE        PIC X(120).
026850     05  FILLER                  PIC X(01).
026900*
027000 PROCEDURE DIVISION.
027100*
027200 000-MAIN-LINE.
027300*
027400     ACCEPT CURRENT-DATE FROM DATE.
027500     ACCEPT CURRENT-TIME FROM TIME.
027600     MOVE 20 TO CURRENT-YEAR.
027700     ACCEPT WS-AS-OF-DATE FROM DATE YYYYMMDD.
027800*
027900     DISPLAY '*** ETFMON - DISLOCATION MONITOR STARTED ***'.
028000*
028100     PERFORM 100-OPEN-FILES.
028200     PERFORM 200-LOAD-UNIVERSE-TABLE.
028300     PERFORM 300-LOAD-PRICE-HISTORY.
028400     PERFORM 400-LOAD-STRESS-HISTORY.
028450     PERFORM 450-COMPUTE-GLOBAL-STRESS-SIGNAL.
028500     PERFORM 500-SCORE-ALL-FUNDS
028600         VARYING WS-FX FROM 1 BY 1
028700         UNTIL WS-FX > WS-FUND-COUNT.
028800     PERFORM 600-SORT-RESULTS.
028900     PERFORM 700-WRITE-REPORT.
029000     PERFORM 900-CLOSE-FILES.
029100*
029200     STOP RUN.
029300*
029400 100-OPEN-FILES.
029500*
029600     OPEN INPUT  UNIV-WORK-FILE.
029700     OPEN INPUT  PRICE-FILE.
029800     OPEN INPUT  STRESS-FILE.
029900     OPEN OUTPUT RECOMMENDATION-FILE.
030000     OPEN OUTPUT REPORT-FILE.
030100*
030150     IF WS-UNIV-STATUS NOT = '00' OR WS-PRICE-STATUS NOT = '00'
030160        OR WS-STRESS-STATUS NOT = '00'
030170         PERFORM 190-OPEN-ERROR THRU 190-OPEN-ERROR-EX
030180     END-IF.
030190*
030200 190-OPEN-ERROR.
030210*
030220     MOVE 'Y' TO WS-ABEND-SW.
030222     DISPLAY 'ETFMON - OPEN ERROR ON INPUT FILE(S)'.
030230     DISPLAY '    UNIV STATUS   = ' WS-UNIV-STATUS.
030240     DISPLAY '    PRICE STATUS  = ' WS-PRICE-STATUS.
030250     DISPLAY '    STRESS STATUS = ' WS-STRESS-STATUS.
030255     PERFORM 900-CLOSE-FILES.
030260     STOP RUN.
030270*
030280 190-OPEN-ERROR-EX.
030290     EXIT.
030300*
030800 200-LOAD-UNIVERSE-TABLE.
030900*
031000     READ UNIV-WORK-FILE
031100         AT END MOVE 'Y' TO WS-UNIV-EOF-SW.
031200     PERFORM 210-ADD-FUND-ENTRY
031300         UNTIL WS-UNIV-EOF.
031400*
031500 210-ADD-FUND-ENTRY.
031600*
031700     ADD 1 TO WS-FUND-COUNT.
031800     MOVE UW-TICKER    TO WF-TICKER(WS-FUND-COUNT).
031900     MOVE UW-BENCHMARK TO WF-BENCHMARK(WS-FUND-COUNT).
032000     MOVE ZERO         TO WF-HIST-COUNT(WS-FUND-COUNT).
032100*
032200     READ UNIV-WORK-FILE
032300         AT END MOVE 'Y' TO WS-UNIV-EOF-SW.
032400*
032500 300-LOAD-PRICE-HISTORY.
032600*
032700*    PRICE FILE IS SORTED TICKER WITHIN DATE.  A ROW WHOSE
032800*    TICKER MATCHES A FUND IS APPENDED TO THAT FUND'S HISTORY;
032900*    A ROW WHOSE TICKER MATCHES A BENCHMARK PROXY IS APPENDED TO
033000*    THE BENCHMARK TABLE AND LATER MERGED INTO EACH FUND THAT
033100*    USES IT (310/320).
033200     READ PRICE-FILE
033300         AT END MOVE 'Y' TO WS-PRICE-EOF-SW.
033400     PERFORM 305-FILE-ONE-PRICE-ROW
033500         UNTIL WS-PRICE-EOF.
033600     PERFORM 330-MERGE-BENCHMARK-HISTORY
033700         VARYING WS-FX FROM 1 BY 1
033800         UNTIL WS-FX > WS-FUND-COUNT.
033900*
034000 305-FILE-ONE-PRICE-ROW.
034100*
034200     PERFORM 310-FILE-AS-FUND-ROW.
034300     IF NOT WS-HAVE-BENCH
034400         PERFORM 320-FILE-AS-BENCH-ROW
034500     END-IF.
034600*
034700     READ PRICE-FILE
034800         AT END MOVE 'Y' TO WS-PRICE-EOF-SW.
034900*
035000 310-FILE-AS-FUND-ROW.
035100*
035200     MOVE 'N' TO WS-HAVE-BENCH-SW.
035300     PERFORM 311-TEST-ONE-FUND
035400         VARYING WS-FX FROM 1 BY 1
035500         UNTIL WS-FX > WS-FUND-COUNT.
035600*
035700 311-TEST-ONE-FUND.
035800*
035900     IF PRC-TICKER = WF-TICKER(WS-FX)
036000         MOVE 'Y' TO WS-HAVE-BENCH-SW
036100         IF WF-HIST-COUNT(WS-FX) < 200
036200             ADD 1 TO WF-HIST-COUNT(WS-FX)
036300             MOVE PRC-DATE
036400                 TO WFH-DATE(WS-FX WF-HIST-COUNT(WS-FX))
036500             MOVE PRC-OPEN
036600                 TO WFH-OPEN(WS-FX WF-HIST-COUNT(WS-FX))
036700             MOVE PRC-HIGH
036800                 TO WFH-HIGH(WS-FX WF-HIST-COUNT(WS-FX))
036900             MOVE PRC-LOW
037000                 TO WFH-LOW(WS-FX WF-HIST-COUNT(WS-FX))
037100             MOVE PRC-CLOSE
037200                 TO WFH-CLOSE(WS-FX WF-HIST-COUNT(WS-FX))
037300             MOVE PRC-VOLUME
037400                 TO WFH-VOLUME(WS-FX WF-HIST-COUNT(WS-FX))
037500             MOVE 'N'
037600                 TO WFH-BM-FOUND(WS-FX WF-HIST-COUNT(WS-FX))
037700         END-IF
037800     END-IF.
037900*
038000 320-FILE-AS-BENCH-ROW.
038100*
038200     MOVE 'N' TO WS-HAVE-BENCH-SW.
038300     PERFORM 321-TEST-ONE-BENCH
038400         VARYING WS-FX FROM 1 BY 1
038500         UNTIL WS-FX > WS-BENCH-COUNT.
038600     IF NOT WS-HAVE-BENCH
038700         PERFORM 322-ADD-BENCH-ENTRY
038800     END-IF.
038900*
039000 321-TEST-ONE-BENCH.
039100*
039200     IF PRC-TICKER = WB-TICKER(WS-FX)
039300         MOVE 'Y' TO WS-HAVE-BENCH-SW
039400         IF WB-HIST-COUNT(WS-FX) < 200
039500             ADD 1 TO WB-HIST-COUNT(WS-FX)
039600             MOVE PRC-DATE
039700                 TO WBH-DATE(WS-FX WB-HIST-COUNT(WS-FX))
039800             MOVE PRC-CLOSE
039900                 TO WBH-CLOSE(WS-FX WB-HIST-COUNT(WS-FX))
040000         END-IF
040100     END-IF.
040200*
040300 322-ADD-BENCH-ENTRY.
040400*
040500     ADD 1 TO WS-BENCH-COUNT.
040600     MOVE PRC-TICKER TO WB-TICKER(WS-BENCH-COUNT).
040700     MOVE 1          TO WB-HIST-COUNT(WS-BENCH-COUNT).
040800     MOVE PRC-DATE   TO WBH-DATE(WS-BENCH-COUNT, 1).
040900     MOVE PRC-CLOSE  TO WBH-CLOSE(WS-BENCH-COUNT, 1).
041000*
041100 330-MERGE-BENCHMARK-HISTORY.
041200*
041300*    FOR EACH HISTORY DAY OF THIS FUND, LOOK UP THE SAME DATE IN
041400*    ITS BENCHMARK'S SERIES AND CARRY THE CLOSE ACROSS.  BENCH-
041500*    MARK ROWS ARE IN DATE ORDER, SAME AS THE FUND ROWS, SO A
041600*    SINGLE FORWARD POINTER SUFFICES.
041700     MOVE ZERO TO WS-SX.
041800     IF WF-BENCHMARK(WS-FX) NOT = SPACES
041900         PERFORM 331-FIND-BENCH-INDEX
042000             VARYING WS-SY FROM 1 BY 1
042100             UNTIL WS-SY > WS-BENCH-COUNT
042200         IF WS-SX > 0
042300             PERFORM 332-MERGE-ONE-FUND-DAY
042400                 VARYING WS-FY FROM 1 BY 1
042500                 UNTIL WS-FY > WF-HIST-COUNT(WS-FX)
042600         END-IF
042700     END-IF.
042800*
042900 331-FIND-BENCH-INDEX.
043000*
043100     IF WB-TICKER(WS-SY) = WF-BENCHMARK(WS-FX)
043200         MOVE WS-SY TO WS-SX
043300     END-IF.
043400*
043500 332-MERGE-ONE-FUND-DAY.
043600*
043700     PERFORM 333-SCAN-BENCH-DAY
043800         VARYING WS-FZ FROM 1 BY 1
043900         UNTIL WS-FZ > WB-HIST-COUNT(WS-SX).
044000*
044100 333-SCAN-BENCH-DAY.
044200*
044300     IF WBH-DATE(WS-SX, WS-FZ) = WFH-DATE(WS-FX, WS-FY)
044400         MOVE WBH-CLOSE(WS-SX, WS-FZ)
044500             TO WFH-BM-CLOSE(WS-FX, WS-FY)
044600         MOVE 'Y' TO WFH-BM-FOUND(WS-FX, WS-FY)
044700     END-IF.
044800*
044900 400-LOAD-STRESS-HISTORY.
045000*
045100     READ STRESS-FILE
045200         AT END MOVE 'Y' TO WS-STRESS-EOF-SW.
045300     PERFORM 410-ADD-STRESS-ROW
045400         UNTIL WS-STRESS-EOF.
045500     PERFORM 420-FORWARD-FILL-STRESS
045600         VARYING WS-SX FROM 2 BY 1
045700         UNTIL WS-SX > WS-STRESS-COUNT.
045800*
045900 410-ADD-STRESS-ROW.
046000*
046100     ADD 1 TO WS-STRESS-COUNT.
046200     MOVE STR-DATE   TO WS-ST-DATE(WS-STRESS-COUNT).
046300     MOVE STR-IG-OAS TO WS-ST-IG-OAS(WS-STRESS-COUNT).
046400     MOVE STR-HY-OAS TO WS-ST-HY-OAS(WS-STRESS-COUNT).
046500     MOVE STR-VIX    TO WS-ST-VIX(WS-STRESS-COUNT).
046600*
046700     READ STRESS-FILE
046800         AT END MOVE 'Y' TO WS-STRESS-EOF-SW.
046900*
047000 420-FORWARD-FILL-STRESS.
047100*
047200*    A ZERO OAS/VIX READING MEANS "NOT REPORTED" (WEEKEND OR
047300*    HOLIDAY) - CARRY THE PRIOR DAY'S VALUES FORWARD.
047400     IF WS-ST-IG-OAS(WS-SX) = ZERO AND WS-ST-HY-OAS(WS-SX) = ZERO
047500         AND WS-ST-VIX(WS-SX) = ZERO
047600         MOVE WS-ST-IG-OAS(WS-SX - 1) TO WS-ST-IG-OAS(WS-SX)
047700         MOVE WS-ST-HY-OAS(WS-SX - 1) TO WS-ST-HY-OAS(WS-SX)
047800         MOVE WS-ST-VIX(WS-SX - 1)    TO WS-ST-VIX(WS-SX)
047900     END-IF.
048000*
048100 450-COMPUTE-GLOBAL-STRESS-SIGNAL.
048200*
048300*    STRESS IS MARKET-WIDE, NOT PER FUND - WORKED OUT ONCE AND
048400*    SHARED BY EVERY FUND'S COMPOSITE SCORE AT 540.
048500     MOVE 'N' TO WS-GSTR-TRIGGERED-SW.
048600     MOVE ZERO TO WS-GSTR-CONTRIB WS-GSTR-IG-Z WS-GSTR-VIX-Z
048700         WS-GSTR-IG-JUMP WS-GSTR-HY-JUMP.
048800*
048900     IF WS-STRESS-COUNT > 1
049000         PERFORM 451-BUILD-IG-OAS-SERIES
049100             VARYING WS-ZS-IX FROM 1 BY 1
049200             UNTIL WS-ZS-IX > WS-STRESS-COUNT
049300         MOVE WS-STRESS-COUNT    TO WS-ZS-COUNT
049400         MOVE CP-WINDOW-STRESS   TO WS-ZS-WINDOW
049500         PERFORM 550-CALC-ROLLING-ZSCORE
049600         MOVE WS-ZS-RESULT       TO WS-GSTR-IG-Z
049700*
049800         PERFORM 452-BUILD-VIX-SERIES
049900             VARYING WS-ZS-IX FROM 1 BY 1
050000             UNTIL WS-ZS-IX > WS-STRESS-COUNT
050100         MOVE WS-STRESS-COUNT    TO WS-ZS-COUNT
050200         MOVE CP-WINDOW-STRESS   TO WS-ZS-WINDOW
050300         PERFORM 550-CALC-ROLLING-ZSCORE
050400         MOVE WS-ZS-RESULT       TO WS-GSTR-VIX-Z
050500*
050600         COMPUTE WS-GSTR-IG-JUMP =
050700             (WS-ST-IG-OAS(WS-STRESS-COUNT)
050800                - WS-ST-IG-OAS(WS-STRESS-COUNT - 1)) * 100
050900         COMPUTE WS-GSTR-HY-JUMP =
051000             (WS-ST-HY-OAS(WS-STRESS-COUNT)
051100                - WS-ST-HY-OAS(WS-STRESS-COUNT - 1)) * 100
051200*
051300         IF WS-GSTR-IG-Z  >= CP-ZSCORE-TRIGGER
051400            OR WS-GSTR-IG-JUMP >= CP-STRESS-JUMP-BPS
051500            OR WS-GSTR-VIX-Z >= CP-ZSCORE-TRIGGER
051600             MOVE 'Y' TO WS-GSTR-TRIGGERED-SW
051700             MOVE CP-STRESS-FIXED-INTENS TO WS-GSTR-CONTRIB
051800         END-IF
051900     END-IF.
052000*
052100 451-BUILD-IG-OAS-SERIES.
052200*
052300     MOVE WS-ST-IG-OAS(WS-ZS-IX) TO WS-ZS-SERIES(WS-ZS-IX).
052400*
052500 452-BUILD-VIX-SERIES.
052600*
052700     MOVE WS-ST-VIX(WS-ZS-IX) TO WS-ZS-SERIES(WS-ZS-IX).
052800*
052900 500-SCORE-ALL-FUNDS.
053000*
053100     PERFORM 510-COMPUTE-PREM-DISC-SIGNAL.
053200     PERFORM 520-COMPUTE-DIVERGENCE-SIGNAL.
053300     PERFORM 530-COMPUTE-VOLUME-LIQUIDITY-SIGNAL.
053400     PERFORM 540-COMPUTE-COMPOSITE-SCORE.
053500     PERFORM 545-APPLY-RULES-ENGINE.
053600     PERFORM 560-BUILD-SIGNAL-LIST.
053700     PERFORM 570-BUILD-RATIONALE.
053800     PERFORM 575-STORE-RESULT.
053900*
054000 510-COMPUTE-PREM-DISC-SIGNAL.
054100*
054200*    P/D(T) = (PRICE - NAV) / NAV, NAV SUBSTITUTED BY THE
054300*    BENCHMARK CLOSE PER THE DESK'S STANDING CONVENTION.
054400     MOVE ZERO TO WS-PD-PCT WS-PD-Z.
054500     MOVE 'N'  TO WS-PD-TRIGGERED-SW.
054600*
054700     IF WF-HIST-COUNT(WS-FX) > 0
054800         AND WFH-BM-FOUND(WS-FX, WF-HIST-COUNT(WS-FX)) = 'Y'
054900         AND WFH-BM-CLOSE(WS-FX, WF-HIST-COUNT(WS-FX)) NOT = ZERO
055000         PERFORM 511-BUILD-PD-SERIES
055100             VARYING WS-ZS-IX FROM 1 BY 1
055200             UNTIL WS-ZS-IX > WF-HIST-COUNT(WS-FX)
055300         MOVE WF-HIST-COUNT(WS-FX) TO WS-ZS-COUNT
055400         MOVE CP-WINDOW-PREM-DISC  TO WS-ZS-WINDOW
055500         PERFORM 550-CALC-ROLLING-ZSCORE
055600         MOVE WS-ZS-RESULT              TO WS-PD-Z
055700         MOVE WS-ZS-SERIES(WS-ZS-COUNT) TO WS-PD-PCT
055800         IF WS-PD-Z >= CP-ZSCORE-TRIGGER
055900            OR WS-PD-Z <= (- CP-ZSCORE-TRIGGER)
056000             MOVE 'Y' TO WS-PD-TRIGGERED-SW
056100         END-IF
056200     END-IF.
056300*
056400 511-BUILD-PD-SERIES.
056500*
056600     IF WFH-BM-FOUND(WS-FX, WS-ZS-IX) = 'Y'
056700         AND WFH-BM-CLOSE(WS-FX, WS-ZS-IX) NOT = ZERO
056800         COMPUTE WS-ZS-SERIES(WS-ZS-IX) =
056900             (WFH-CLOSE(WS-FX, WS-ZS-IX)
057000                - WFH-BM-CLOSE(WS-FX, WS-ZS-IX))
057100                    / WFH-BM-CLOSE(WS-FX, WS-ZS-IX)
057200     ELSE
057300         MOVE ZERO TO WS-ZS-SERIES(WS-ZS-IX)
057400     END-IF.
057500*
057600 520-COMPUTE-DIVERGENCE-SIGNAL.
057700*
057800*    RATIO(T) = PRICE(T) / BENCHMARK(T).
057900     MOVE ZERO TO WS-DV-RATIO WS-DV-Z.
058000     MOVE 'N'  TO WS-DV-TRIGGERED-SW.
058100*
058200     IF WF-HIST-COUNT(WS-FX) > 0
058300         AND WFH-BM-FOUND(WS-FX, WF-HIST-COUNT(WS-FX)) = 'Y'
058400         AND WFH-BM-CLOSE(WS-FX, WF-HIST-COUNT(WS-FX)) NOT = ZERO
058500         PERFORM 521-BUILD-DV-SERIES
058600             VARYING WS-ZS-IX FROM 1 BY 1
058700             UNTIL WS-ZS-IX > WF-HIST-COUNT(WS-FX)
058800         MOVE WF-HIST-COUNT(WS-FX) TO WS-ZS-COUNT
058900         MOVE CP-WINDOW-DIVERGENCE TO WS-ZS-WINDOW
059000         PERFORM 550-CALC-ROLLING-ZSCORE
059100         MOVE WS-ZS-RESULT              TO WS-DV-Z
059200         MOVE WS-ZS-SERIES(WS-ZS-COUNT) TO WS-DV-RATIO
059300         IF WS-DV-Z >= CP-ZSCORE-TRIGGER
059400            OR WS-DV-Z <= (- CP-ZSCORE-TRIGGER)
059500             MOVE 'Y' TO WS-DV-TRIGGERED-SW
059600         END-IF
059700     END-IF.
059800*
059900 521-BUILD-DV-SERIES.
060000*
060100     IF WFH-BM-FOUND(WS-FX, WS-ZS-IX) = 'Y'
060200         AND WFH-BM-CLOSE(WS-FX, WS-ZS-IX) NOT = ZERO
060300         COMPUTE WS-ZS-SERIES(WS-ZS-IX) =
060400             WFH-CLOSE(WS-FX, WS-ZS-IX)
060500                 / WFH-BM-CLOSE(WS-FX, WS-ZS-IX)
060600     ELSE
060700         MOVE ZERO TO WS-ZS-SERIES(WS-ZS-IX)
060800     END-IF.
060900*
061000 530-COMPUTE-VOLUME-LIQUIDITY-SIGNAL.
061100*
061200*    VOLUME Z OVER 20 SESSIONS, RANGE Z OVER 60 SESSIONS.  ONLY
061300*    THE VOLUME Z FEEDS THE COMPOSITE - THE RANGE LEG IS A
061400*    SECOND, ONE-SIDED TRIP-WIRE ON THE TRIGGER ALONE.
061500     MOVE ZERO TO WS-VOL-Z WS-RANGE-PCT WS-RANGE-Z.
061600     MOVE 'N'  TO WS-VL-TRIGGERED-SW.
061700*
061800     IF WF-HIST-COUNT(WS-FX) > 0
061900         PERFORM 531-BUILD-VOLUME-SERIES
062000             VARYING WS-ZS-IX FROM 1 BY 1
062100             UNTIL WS-ZS-IX > WF-HIST-COUNT(WS-FX)
062200         MOVE WF-HIST-COUNT(WS-FX) TO WS-ZS-COUNT
062300         MOVE CP-WINDOW-VOLUME     TO WS-ZS-WINDOW
062400         PERFORM 550-CALC-ROLLING-ZSCORE
062500         MOVE WS-ZS-RESULT TO WS-VOL-Z
062600*
062700         PERFORM 532-BUILD-RANGE-SERIES
062800             VARYING WS-ZS-IX FROM 1 BY 1
062900             UNTIL WS-ZS-IX > WF-HIST-COUNT(WS-FX)
063000         MOVE WF-HIST-COUNT(WS-FX) TO WS-ZS-COUNT
063100         MOVE CP-WINDOW-RANGE      TO WS-ZS-WINDOW
063200         PERFORM 550-CALC-ROLLING-ZSCORE
063300         MOVE WS-ZS-RESULT              TO WS-RANGE-Z
063400         MOVE WS-ZS-SERIES(WS-ZS-COUNT) TO WS-RANGE-PCT
063500*
063600         IF WS-VOL-Z >= CP-ZSCORE-TRIGGER
063700            OR WS-RANGE-Z >= CP-ZSCORE-TRIGGER
063800             MOVE 'Y' TO WS-VL-TRIGGERED-SW
063900         END-IF
064000     END-IF.
064100*
064200 531-BUILD-VOLUME-SERIES.
064300*
064400*    VOLUME IS RESCALED TO THOUSANDS OF SHARES SO IT FITS THE
064500*    SAME SERIES FIELD USED FOR PRICE RATIOS AND SPREADS.
064600     COMPUTE WS-ZS-SERIES(WS-ZS-IX) =
064700         WFH-VOLUME(WS-FX, WS-ZS-IX) / 1000.
064800*
064900 532-BUILD-RANGE-SERIES.
065000*
065100     IF WFH-CLOSE(WS-FX, WS-ZS-IX) NOT = ZERO
065200         COMPUTE WS-ZS-SERIES(WS-ZS-IX) =
065300             (WFH-HIGH(WS-FX, WS-ZS-IX)
065400                 - WFH-LOW(WS-FX, WS-ZS-IX))
065500                 / WFH-CLOSE(WS-FX, WS-ZS-IX)
065600     ELSE
065700         MOVE ZERO TO WS-ZS-SERIES(WS-ZS-IX)
065800     END-IF.
065900*
066000 540-COMPUTE-COMPOSITE-SCORE.
066100*
066200     COMPUTE WS-COMPOSITE-SCORE =
066300           (CP-WEIGHT-PREM-DISC  * WS-PD-Z)
066400         + (CP-WEIGHT-DIVERGENCE * WS-DV-Z)
066500         - (CP-WEIGHT-VOLUME     * WS-VOL-Z)
066600         - (CP-WEIGHT-STRESS     * WS-GSTR-CONTRIB).
066700*
066800 545-APPLY-RULES-ENGINE.
066900*
067000     EVALUATE TRUE
067100         WHEN WS-COMPOSITE-SCORE <= CP-BUY-THRESHOLD
067200             MOVE 'BUY ' TO WS-ACTION-CD
067300         WHEN WS-COMPOSITE-SCORE >= CP-SELL-THRESHOLD
067400             MOVE 'SELL' TO WS-ACTION-CD
067500         WHEN OTHER
067600             MOVE 'HOLD' TO WS-ACTION-CD
067700     END-EVALUATE.
067800*
067900 560-BUILD-SIGNAL-LIST.
068000*
068100     MOVE SPACES TO WS-SIGNAL-LIST.
068200     MOVE 1 TO WS-SL-PTR.
068300*
068400     IF WS-PD-TRIGGERED
068500         STRING 'PREM/DISC' DELIMITED BY SIZE
068600             INTO WS-SIGNAL-LIST WITH POINTER WS-SL-PTR
068700     END-IF.
068800     IF WS-DV-TRIGGERED
068900         IF WS-SL-PTR > 1
069000             STRING ',' DELIMITED BY SIZE
069100                 INTO WS-SIGNAL-LIST WITH POINTER WS-SL-PTR
069200         END-IF
069300         STRING 'DIVERGENCE' DELIMITED BY SIZE
069400             INTO WS-SIGNAL-LIST WITH POINTER WS-SL-PTR
069500     END-IF.
069600     IF WS-VL-TRIGGERED
069700         IF WS-SL-PTR > 1
069800             STRING ',' DELIMITED BY SIZE
069900                 INTO WS-SIGNAL-LIST WITH POINTER WS-SL-PTR
070000         END-IF
070100         STRING 'VOLUME/LIQ' DELIMITED BY SIZE
070200             INTO WS-SIGNAL-LIST WITH POINTER WS-SL-PTR
070300     END-IF.
070400     IF WS-GSTR-TRIGGERED
070500         IF WS-SL-PTR > 1
070600             STRING ',' DELIMITED BY SIZE
070700                 INTO WS-SIGNAL-LIST WITH POINTER WS-SL-PTR
070800         END-IF
070900         STRING 'STRESS' DELIMITED BY SIZE
071000             INTO WS-SIGNAL-LIST WITH POINTER WS-SL-PTR
071100     END-IF.
071200*
071300 570-BUILD-RATIONALE.
071400*
071500     MOVE SPACES TO WS-RATIONALE.
071600     MOVE 'Y' TO WS-FIRST-DETAIL-SW.
071700     MOVE 1 TO WS-RT-PTR.
071800     STRING WS-ACTION-CD      DELIMITED BY SIZE
071900            ': '              DELIMITED BY SIZE
072000            WF-TICKER(WS-FX)  DELIMITED BY SIZE
072100            ' - '             DELIMITED BY SIZE
072200         INTO WS-RATIONALE
072300         WITH POINTER WS-RT-PTR.
072400*
072500     IF WS-PD-TRIGGERED OR WS-DV-TRIGGERED OR WS-VL-TRIGGERED
072600             OR WS-GSTR-TRIGGERED
072700         PERFORM 571-APPEND-PD-DETAIL
072800         PERFORM 572-APPEND-DV-DETAIL
072900         PERFORM 573-APPEND-VL-DETAIL
073000         PERFORM 574-APPEND-STRESS-DETAIL
073100     ELSE
073200         STRING 'NO SPECIFIC TRIGGERS' DELIMITED BY SIZE
073300             INTO WS-RATIONALE WITH POINTER WS-RT-PTR
073400     END-IF.
073500*
073600     COMPUTE WS-ERPT-SCORE ROUNDED = WS-COMPOSITE-SCORE.
073700     STRING '; COMPOSITE=' DELIMITED BY SIZE
073800            WS-ERPT-SCORE  DELIMITED BY SIZE
073900         INTO WS-RATIONALE
074000         WITH POINTER WS-RT-PTR.
074100*
074200 571-APPEND-PD-DETAIL.
074300*
074400     IF WS-PD-TRIGGERED
074500         IF WS-FIRST-DETAIL-SW = 'N'
074600             STRING ', ' DELIMITED BY SIZE
074700                 INTO WS-RATIONALE WITH POINTER WS-RT-PTR
074800         END-IF
074900         MOVE WS-PD-PCT TO WS-ERPT-PD-PCT
075000         MOVE WS-PD-Z   TO WS-ERPT-PD-Z
075100         STRING 'PD=' DELIMITED BY SIZE
075200                WS-ERPT-PD-PCT DELIMITED BY SIZE
075300                '% Z=' DELIMITED BY SIZE
075400                WS-ERPT-PD-Z DELIMITED BY SIZE
075500             INTO WS-RATIONALE
075600             WITH POINTER WS-RT-PTR
075700         MOVE 'N' TO WS-FIRST-DETAIL-SW
075800     END-IF.
075900*
076000 572-APPEND-DV-DETAIL.
076100*
076200     IF WS-DV-TRIGGERED
076300         IF WS-FIRST-DETAIL-SW = 'N'
076400             STRING ', ' DELIMITED BY SIZE
076500                 INTO WS-RATIONALE WITH POINTER WS-RT-PTR
076600         END-IF
076700         MOVE WS-DV-RATIO TO WS-ERPT-DV-RATIO
076800         MOVE WS-DV-Z     TO WS-ERPT-DV-Z
076900         STRING 'RATIO=' DELIMITED BY SIZE
077000                WS-ERPT-DV-RATIO DELIMITED BY SIZE
077100                ' Z=' DELIMITED BY SIZE
077200                WS-ERPT-DV-Z DELIMITED BY SIZE
077300             INTO WS-RATIONALE
077400             WITH POINTER WS-RT-PTR
077500         MOVE 'N' TO WS-FIRST-DETAIL-SW
077600     END-IF.
077700*
077800 573-APPEND-VL-DETAIL.
077900*
078000     IF WS-VL-TRIGGERED
078100         IF WS-FIRST-DETAIL-SW = 'N'
078200             STRING ', ' DELIMITED BY SIZE
078300                 INTO WS-RATIONALE WITH POINTER WS-RT-PTR
078400         END-IF
078500         MOVE WS-VOL-Z   TO WS-ERPT-VOL-Z
078600         MOVE WS-RANGE-Z TO WS-ERPT-RANGE-Z
078700         STRING 'VOLZ=' DELIMITED BY SIZE
078800                WS-ERPT-VOL-Z DELIMITED BY SIZE
078900                ' RNGZ=' DELIMITED BY SIZE
079000                WS-ERPT-RANGE-Z DELIMITED BY SIZE
079100             INTO WS-RATIONALE
079200             WITH POINTER WS-RT-PTR
079300         MOVE 'N' TO WS-FIRST-DETAIL-SW
079400     END-IF.
079500*
079600 574-APPEND-STRESS-DETAIL.
079700*
079800     IF WS-GSTR-TRIGGERED
079900         IF WS-FIRST-DETAIL-SW = 'N'
080000             STRING ', ' DELIMITED BY SIZE
080100                 INTO WS-RATIONALE WITH POINTER WS-RT-PTR
080200         END-IF
080300         MOVE WS-GSTR-IG-Z    TO WS-ERPT-IG-Z
080400         MOVE WS-GSTR-VIX-Z   TO WS-ERPT-VIX-Z
080500         MOVE WS-GSTR-IG-JUMP TO WS-ERPT-JUMP
080550         MOVE WS-GSTR-HY-JUMP TO WS-ERPT-HYJUMP
080600         STRING 'IGZ=' DELIMITED BY SIZE
080700                WS-ERPT-IG-Z DELIMITED BY SIZE
080800                ' VIXZ=' DELIMITED BY SIZE
080900                WS-ERPT-VIX-Z DELIMITED BY SIZE
081000                ' IGJUMP=' DELIMITED BY SIZE
081100                WS-ERPT-JUMP DELIMITED BY SIZE
081150                ' HYJUMP=' DELIMITED BY SIZE
081180                WS-ERPT-HYJUMP DELIMITED BY SIZE
081200                'BPS' DELIMITED BY SIZE
081300             INTO WS-RATIONALE
081400             WITH POINTER WS-RT-PTR
081500         MOVE 'N' TO WS-FIRST-DETAIL-SW
081600     END-IF.
081700*
081800 575-STORE-RESULT.
081900*
082000     ADD 1 TO WS-FUNDS-SCORED.
082100     MOVE WF-TICKER(WS-FX)   TO WR-TICKER(WS-FUNDS-SCORED).
082200     MOVE WS-ACTION-CD       TO WR-ACTION(WS-FUNDS-SCORED).
082300     MOVE WS-COMPOSITE-SCORE TO WR-SCORE(WS-FUNDS-SCORED).
082400     MOVE WS-SIGNAL-LIST     TO WR-SIGNALS(WS-FUNDS-SCORED).
082500     MOVE WS-RATIONALE       TO WR-RATIONALE(WS-FUNDS-SCORED).
082600*
082700*----------------------------------------------------------------
082800* ROLLING Z-SCORE PRIMITIVE - SAMPLE STDDEV, DIVISOR N-1.  THE
082900* CALLER LOADS WS-ZS-SERIES(1:WS-ZS-COUNT) AND WS-ZS-WINDOW AND
083000* READS BACK WS-ZS-RESULT.  UNDEFINED (FEWER THAN WS-ZS-WINDOW
083100* OBSERVATIONS, OR A ZERO STDDEV) RETURNS ZERO.
083200*----------------------------------------------------------------
083300 550-CALC-ROLLING-ZSCORE.
083400*
083500     MOVE ZERO TO WS-ZS-RESULT.
083600     IF WS-ZS-COUNT >= WS-ZS-WINDOW AND WS-ZS-WINDOW > 1
083700         COMPUTE WS-ZS-N = WS-ZS-COUNT - WS-ZS-WINDOW + 1
083800         MOVE ZERO TO WS-ZS-SUM
083900         PERFORM 551-SUM-ONE-OBS
084000             VARYING WS-ZS-IX FROM WS-ZS-N BY 1
084100             UNTIL WS-ZS-IX > WS-ZS-COUNT
084200         COMPUTE WS-ZS-MEAN = WS-ZS-SUM / WS-ZS-WINDOW
084300         MOVE ZERO TO WS-ZS-SUMSQ
084400         PERFORM 552-SUMSQ-ONE-OBS
084500             VARYING WS-ZS-IX FROM WS-ZS-N BY 1
084600             UNTIL WS-ZS-IX > WS-ZS-COUNT
084700         COMPUTE WS-ZS-VARIANCE =
084800             WS-ZS-SUMSQ / (WS-ZS-WINDOW - 1)
084900         IF WS-ZS-VARIANCE > ZERO
085000             PERFORM 553-CALC-SQUARE-ROOT
085100             IF WS-ZS-STDDEV > ZERO
085200                 COMPUTE WS-ZS-RESULT =
085300                     (WS-ZS-SERIES(WS-ZS-COUNT) - WS-ZS-MEAN)
085400                         / WS-ZS-STDDEV
085500             END-IF
085600         END-IF
085700     END-IF.
085800*
085900 551-SUM-ONE-OBS.
086000*
086100     ADD WS-ZS-SERIES(WS-ZS-IX) TO WS-ZS-SUM.
086200*
086300 552-SUMSQ-ONE-OBS.
086400*
086500     COMPUTE WS-ZS-SUMSQ = WS-ZS-SUMSQ +
086600         ((WS-ZS-SERIES(WS-ZS-IX) - WS-ZS-MEAN)
086700             * (WS-ZS-SERIES(WS-ZS-IX) - WS-ZS-MEAN)).
086800*
086900*    NEWTON-RAPHSON SQUARE ROOT - 20 REFINEMENTS IS AMPLY
087000*    CONVERGENT FOR COMP-3 PRECISION; THIS COMPILER HAS NO
087100*    SQRT VERB OF ITS OWN.
087200 553-CALC-SQUARE-ROOT.
087300*
087400     MOVE WS-ZS-VARIANCE TO WS-SQRT-INPUT.
087500     COMPUTE WS-SQRT-RESULT = WS-SQRT-INPUT / 2.
087600     PERFORM 554-SQRT-ONE-STEP
087700         VARYING WS-SQRT-ITER FROM 1 BY 1
087800         UNTIL WS-SQRT-ITER > 20.
087900     MOVE WS-SQRT-RESULT TO WS-ZS-STDDEV.
088000*
088100 554-SQRT-ONE-STEP.
088200*
088300     IF WS-SQRT-RESULT NOT = ZERO
088400         COMPUTE WS-SQRT-RESULT ROUNDED =
088500             (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT))
088600                 / 2
088700     END-IF.
088800*
088900 600-SORT-RESULTS.
089000*
089100*    SMALL TABLE (50 FUNDS MAX) - A PLAIN BUBBLE SORT IN WORKING
089200*    STORAGE IS PLENTY; NO SORT VERB OR SCRATCH FILE NEEDED.
089300     PERFORM 610-SORT-ONE-PASS
089400         VARYING WS-SX FROM 1 BY 1
089500         UNTIL WS-SX >= WS-FUNDS-SCORED.
089600*
089700 610-SORT-ONE-PASS.
089800*
089900     PERFORM 611-SORT-ONE-COMPARE
090000         VARYING WS-SY FROM 1 BY 1
090100         UNTIL WS-SY > WS-FUNDS-SCORED - WS-SX.
090200*
090300 611-SORT-ONE-COMPARE.
090400*
090500     IF WR-SCORE(WS-SY) > WR-SCORE(WS-SY + 1)
090600         PERFORM 612-SWAP-ENTRIES
090700     END-IF.
090800*
090900 612-SWAP-ENTRIES.
091000*
091100     MOVE WS-RESULT-ENT(WS-SY)     TO WS-SWAP-ENT.
091200     MOVE WS-RESULT-ENT(WS-SY + 1) TO WS-RESULT-ENT(WS-SY).
091300     MOVE WS-SWAP-ENT               TO WS-RESULT-ENT(WS-SY + 1).
091400*
091500 700-WRITE-REPORT.
091600*
091700     PERFORM 710-WRITE-REPORT-HEADER.
091800     PERFORM 720-WRITE-DETAIL-LINE
091900         VARYING WS-SX FROM 1 BY 1
092000         UNTIL WS-SX > WS-FUNDS-SCORED.
092100     PERFORM 730-WRITE-TOP-OPPORTUNITIES.
092200*
092300 710-WRITE-REPORT-HEADER.
092400*
092410     ADD 1 TO WS-PAGE-COUNT.
092500     MOVE WS-AS-OF-DATE TO MH0-AS-OF-DATE.
092600     MOVE MON-RPT-HEADER0 TO MON-REPORT-LINE.
092700     WRITE MON-REPORT-LINE AFTER ADVANCING PAGE.
092800     MOVE MON-RPT-HEADER1 TO MON-REPORT-LINE.
092900     WRITE MON-REPORT-LINE AFTER ADVANCING 2 LINES.
093000*
093100 720-WRITE-DETAIL-LINE.
093200*
093300     MOVE WR-TICKER(WS-SX)    TO REC-TICKER.
093400     MOVE WR-ACTION(WS-SX)    TO REC-ACTION.
093500     COMPUTE REC-SCORE ROUNDED = WR-SCORE(WS-SX).
093600     MOVE WR-SIGNALS(WS-SX)   TO REC-SIGNALS.
093700     MOVE WR-RATIONALE(WS-SX) TO REC-RATIONALE.
093800     WRITE RECOMMENDATION-RECORD.
093900*
094000     MOVE WR-TICKER(WS-SX)    TO MB-TICKER.
094100     MOVE WR-ACTION(WS-SX)    TO MB-ACTION.
094200     COMPUTE MB-SCORE ROUNDED = WR-SCORE(WS-SX).
094300     MOVE WR-SIGNALS(WS-SX)   TO MB-SIGNALS.
094400     MOVE WR-RATIONALE(WS-SX) TO MB-RATIONALE.
094500     MOVE MON-RPT-BODY        TO MON-REPORT-LINE.
094600     WRITE MON-REPORT-LINE AFTER ADVANCING 1 LINE.
094700*
094800 730-WRITE-TOP-OPPORTUNITIES.
094900*
095000     MOVE MON-RPT-TOP-BANNER TO MON-REPORT-LINE.
095100     WRITE MON-REPORT-LINE AFTER ADVANCING 2 LINES.
095200     MOVE MON-RPT-HEADER1   TO MON-REPORT-LINE.
095300     WRITE MON-REPORT-LINE AFTER ADVANCING 1 LINE.
095400*
095500     MOVE ZERO TO WS-TOP-WRITTEN.
095600     PERFORM 735-WRITE-ONE-TOP-ROW
095700         VARYING WS-SX FROM 1 BY 1
095800         UNTIL WS-SX > WS-FUNDS-SCORED
095900             OR WS-TOP-WRITTEN >= CP-MAX-TOP-OPP.
096000*
096100 735-WRITE-ONE-TOP-ROW.
096200*
096300     IF WR-ACTION(WS-SX) NOT = 'HOLD'
096400         MOVE WR-TICKER(WS-SX)    TO MB-TICKER
096500         MOVE WR-ACTION(WS-SX)    TO MB-ACTION
096600         COMPUTE MB-SCORE ROUNDED = WR-SCORE(WS-SX)
096700         MOVE WR-SIGNALS(WS-SX)   TO MB-SIGNALS
096800         MOVE WR-RATIONALE(WS-SX) TO MB-RATIONALE
096900         MOVE MON-RPT-BODY        TO MON-REPORT-LINE
097000         WRITE MON-REPORT-LINE AFTER ADVANCING 1 LINE
097100         ADD 1 TO WS-TOP-WRITTEN
097200     END-IF.
097300*
097400 900-CLOSE-FILES.
097500*
097600     CLOSE UNIV-WORK-FILE.
097700     CLOSE PRICE-FILE.
097800     CLOSE STRESS-FILE.
097900     CLOSE RECOMMENDATION-FILE.
098000     CLOSE REPORT-FILE.
098100*
098150     IF WS-ABEND-RUN
098160         DISPLAY '*** ETFMON - ENDED ABNORMALLY - SEE OPEN'
098170                 ' ERROR ABOVE ***'
098180     ELSE
098190         DISPLAY 'ETFMON - PAGES PRINTED.........: '
098200                 WS-PAGE-COUNT
098210         DISPLAY 'ETFMON - FUNDS SCORED..........: '
098220                 WS-FUNDS-SCORED
098230         DISPLAY 'ETFMON - TOP OPPORTUNITIES OUT..: '
098240                 WS-TOP-WRITTEN
098250         DISPLAY '*** ETFMON - DISLOCATION MONITOR ENDED ***'
098260     END-IF.
