000100*-----------------------------------------------------------------
000200* RECLAY  -  DAILY RECOMMENDATION RECORD (ONE ROW PER FUND)
000300* Written by ETFMON, ascending composite score (strongest BUY
000400* candidates float to the top of the file).
000500*-----------------------------------------------------------------
000600* 062291   RPK      QR-0096  ORIGINAL LAYOUT
000700* 071518   SMT      QR-0241  WIDENED RATIONALE 80->120
000800*-----------------------------------------------------------------
000900 01  RECOMMENDATION-RECORD.
001000     05  REC-TICKER              PIC X(008).
001100     05  REC-ACTION              PIC X(004).
001200     05  REC-SCORE               PIC S9(03)V99.
001300     05  REC-SIGNALS             PIC X(040).
001400     05  REC-RATIONALE           PIC X(120).
001500     05  FILLER                  PIC X(002).
