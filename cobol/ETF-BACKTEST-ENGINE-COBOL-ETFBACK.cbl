000100******************************************************************
000200* Author: R. P. KOVACS
000300* Date: 06-22-1991
000400* Purpose: ETF DISLOCATION BACKTEST ENGINE.  REPLAYS THE SAME
000500*        : SCORING MODEL AS ETFMON OVER A HISTORICAL DATE RANGE,
000600*        : SIMULATES A CAPPED LONG-ONLY PORTFOLIO THAT FOLLOWS
000700*        : THE SIGNAL, AND WRITES THE DAILY EQUITY CURVE.
000800* Tectonics: COBC
000900******************************************************************
001000*----------------------------------------------------------------
001100* CHANGE LOG
001200*----------------------------------------------------------------
001300* 062291   RPK      QR-0097  ORIGINAL PROGRAM - SIGNAL REPLAY ONLY
001310* 042692   RPK      QR-0100  ONE-DAY LAG ADDED BETWEEN SIGNAL AND
001320*                            THE WEIGHT IT PUTS ON - WAS SAME-DAY
001400* 091893   RPK      QR-0104  ADDED POSITION/BUCKET CAPS
001410* 071895   RPK      QR-0122  BUCKET CAP SCALES DOWN ONLY - A PRIOR
001420*                            BUILD COULD GROSS UP ABOVE THE CAP
001500* 112598   RPK      Y2K-009  Y2K REVIEW - ALL DATE FIELDS 9(08)
001510* 052001   SMT      QR-0175  FUND #1 DATE SERIES ADOPTED AS THE
001520*                            MASTER TRADING CALENDAR FOR THE RUN
001600* 051614   RPK      QR-0096  ADDED CROSS-ASSET STRESS INTENSITY
001700* 061716   RPK      QR-0204  ADDED TXN COST / SLIPPAGE TO RETURNS
001710* 091917   SMT      QR-0228  EQUITY CURVE REBASED TO 1.0 AT THE
001720*                            RUN START DATE INSTEAD OF DAY ONE
001800* 092219   SMT      QR-0355  WEIGHTS/THRESHOLDS MOVED TO CTLPRM
001900* 031522   JCL      QR-0498  TABLE CAPACITY 30->50 FUNDS, 200->500
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200*
002300 PROGRAM-ID. ETFBACK.
002400 AUTHOR. R P KOVACS.
002500 INSTALLATION. QUANT-RISK-BATCH.
002600 DATE-WRITTEN. 06-22-1991.
002700 DATE-COMPILED.
002800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
002900*
003000 ENVIRONMENT DIVISION.
003100*
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800*
003900     SELECT PARM-FILE ASSIGN TO BACKPARM
004000         ORGANIZATION IS SEQUENTIAL
004100         FILE STATUS IS WS-PARM-STATUS.
004200*
004300     SELECT UNIV-WORK-FILE ASSIGN TO UNIVWORK
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS WS-UNIV-STATUS.
004600*
004700     SELECT PRICE-FILE ASSIGN TO PRICES
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS WS-PRICE-STATUS.
005000*
005100     SELECT STRESS-FILE ASSIGN TO STRESS
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS WS-STRESS-STATUS.
005400*
005500     SELECT EQUITY-FILE ASSIGN TO EQUITYOT
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS WS-EQUITY-STATUS.
005800*
005900 DATA DIVISION.
006000*
006100 FILE SECTION.
006200*
006300 FD  PARM-FILE RECORDING MODE F.
006400 01  PARM-RECORD.
006500     05  PARM-RUN-NAME           PIC X(20).
006600     05  PARM-START-DATE         PIC 9(08).
006700     05  PARM-END-DATE           PIC 9(08).
006800     05  FILLER                  PIC X(44).
006900*
007000 FD  UNIV-WORK-FILE RECORDING MODE F.
007100 01  UNIV-WORK-RECORD.
007200     05  UW-TICKER               PIC X(08).
007300     05  UW-BENCHMARK            PIC X(08).
007400     05  FILLER                  PIC X(64).
007500*
007600 FD  PRICE-FILE RECORDING MODE F.
007700 COPY PRCLAY.
007800*
007900 FD  STRESS-FILE RECORDING MODE F.
008000 COPY STRLAY.
008100*
008200 FD  EQUITY-FILE RECORDING MODE F.
008300 COPY EQLAY.
008400*
008500 WORKING-STORAGE SECTION.
008600*
008610*    STANDALONE RUN-CONTROL ITEMS - NOT WORTH A GROUP OF THEIR
008620*    OWN.
008630 77  WS-ABEND-SW                 PIC X(01) VALUE 'N'.
008640     88  WS-ABEND-RUN                      VALUE 'Y'.
008650 77  WS-CHECKPOINT-COUNT         PIC 9(05) COMP VALUE ZERO.
008660*
008700 COPY CTLPRM.
008800*
008900 01  SYSTEM-DATE-AND-TIME.
009000     05  CURRENT-DATE.
009100         10  CURRENT-YEAR        PIC 9(02).
009200         10  CURRENT-MONTH       PIC 9(02).
009300         10  CURRENT-DAY         PIC 9(02).
009400     05  CURRENT-TIME.
009500         10  CURRENT-HOUR        PIC 9(02).
009600         10  CURRENT-MINUTE      PIC 9(02).
009700         10  CURRENT-SECOND      PIC 9(02).
009800         10  CURRENT-HNDSEC      PIC 9(02).
009900*
010000*    COMBINED NUMERIC VIEW OF THE RUN DATE/TIME - REDEFINES #1.
010100 01  WS-RUN-TIMESTAMP REDEFINES SYSTEM-DATE-AND-TIME
010200                                 PIC 9(14).
010300*
010400 01  WS-RUN-PARMS.
010500     05  WS-RUN-NAME             PIC X(20) VALUE SPACES.
010600     05  WS-START-DATE           PIC 9(08) VALUE ZERO.
010700     05  WS-END-DATE             PIC 9(08) VALUE ZERO.
010750     05  FILLER                  PIC X(01) VALUE SPACE.
010800*
010900 01  WS-FILE-STATUSES.
011000     05  WS-PARM-STATUS          PIC X(02) VALUE SPACES.
011100     05  WS-UNIV-STATUS          PIC X(02) VALUE SPACES.
011200     05  WS-PRICE-STATUS         PIC X(02) VALUE SPACES.
011300     05  WS-STRESS-STATUS        PIC X(02) VALUE SPACES.
011400     05  WS-EQUITY-STATUS        PIC X(02) VALUE SPACES.
011450     05  FILLER                  PIC X(01) VALUE SPACE.
011500*
011600 01  WS-EOF-SWITCHES.
011700     05  WS-UNIV-EOF-SW          PIC X(01) VALUE 'N'.
011800         88  WS-UNIV-EOF                   VALUE 'Y'.
011900     05  WS-PRICE-EOF-SW         PIC X(01) VALUE 'N'.
012000         88  WS-PRICE-EOF                   VALUE 'Y'.
012100     05  WS-STRESS-EOF-SW        PIC X(01) VALUE 'N'.
012200         88  WS-STRESS-EOF                  VALUE 'Y'.
012250     05  FILLER                  PIC X(01) VALUE SPACE.
012300*
012400*    FUND TABLE - ONE ENTRY PER UNIVERSE TICKER, FULL BACKTEST
012500*    HISTORY.  THE PD/DV/VOL SERIES ARE FILLED ONCE AT 500 AND
012600*    RE-USED EVERY SIMULATION DAY RATHER THAN RE-DERIVED.
012700 01  WS-FUND-TABLE.
012800     05  WS-FUND-COUNT           PIC 9(03) COMP VALUE ZERO.
012900     05  WS-FUND-ENT OCCURS 50 TIMES.
013000         10  WF-TICKER           PIC X(08).
013100         10  WF-BENCHMARK        PIC X(08).
013200         10  WF-HIST-COUNT       PIC 9(03) COMP VALUE ZERO.
013300         10  WF-HIST OCCURS 500 TIMES.
013400             15  WFH-DATE        PIC 9(08).
013500             15  WFH-OPEN        PIC S9(07)V9(04).
013600             15  WFH-HIGH        PIC S9(07)V9(04).
013700             15  WFH-LOW         PIC S9(07)V9(04).
013800             15  WFH-CLOSE       PIC S9(07)V9(04).
013900             15  WFH-VOLUME      PIC 9(12).
014000             15  WFH-BM-CLOSE    PIC S9(07)V9(04).
014100             15  WFH-BM-FOUND    PIC X(01).
014200             15  WFH-PD-PCT      PIC S9(05)V9(06) COMP-3.
014300             15  WFH-DV-RATIO    PIC S9(05)V9(06) COMP-3.
014400             15  WFH-VOL-SCALED  PIC S9(07)V9(06) COMP-3.
014500*
014600*    ALTERNATE VIEW OF ONE HISTORY DAY - REDEFINES #2, CARRIED
014700*    FORWARD FROM THE ETFMON HABIT OF TESTING THE BENCHMARK-
014800*    FOUND INDICATOR WITHOUT QUALIFYING THE WHOLE GROUP.
014900 01  WS-FUND-ENT-ALT REDEFINES WS-FUND-TABLE.
015000     05  FILLER                  PIC X(05).
015100     05  WFA-ENT OCCURS 50 TIMES PIC X(18037).
015200*
015300*    BENCHMARK-ONLY CLOSE SERIES, KEYED BY TICKER.
015400 01  WS-BENCH-TABLE.
015500     05  WS-BENCH-COUNT          PIC 9(03) COMP VALUE ZERO.
015600     05  WS-BENCH-ENT OCCURS 50 TIMES.
015700         10  WB-TICKER           PIC X(08).
015800         10  WB-HIST-COUNT       PIC 9(03) COMP VALUE ZERO.
015900         10  WB-HIST OCCURS 500 TIMES.
016000             15  WBH-DATE        PIC 9(08).
016100             15  WBH-CLOSE       PIC S9(07)V9(04).
016150     05  FILLER                  PIC X(01).
016200*
016300*    MARKET STRESS SERIES, FORWARD-FILLED, WITH THE DAILY
016400*    INTENSITY COUNT (0-3) COMPUTED ONCE AT 450 AND SHARED BY
016500*    EVERY FUND'S COMPOSITE SCORE ON THAT CALENDAR DAY.
016600 01  WS-STRESS-TABLE.
016700     05  WS-STRESS-COUNT         PIC 9(03) COMP VALUE ZERO.
016800     05  WS-STRESS-ENT OCCURS 500 TIMES.
016900         10  WS-ST-DATE          PIC 9(08).
017000         10  WS-ST-IG-OAS        PIC S9(03)V9(04).
017100         10  WS-ST-HY-OAS        PIC S9(03)V9(04).
017200         10  WS-ST-VIX           PIC S9(03)V9(04).
017300         10  WS-ST-INTENSITY     PIC 9(01) COMP.
017400*
017500*    ALTERNATE NUMERIC-ONLY VIEW OF ONE STRESS ROW - REDEFINES
017600*    #3, USED BY THE JUMP TEST IN 455 TO MOVE A WHOLE ROW AT
017700*    ONCE WHEN TRACING A BAD SPREAD FEED.
017800 01  WS-STRESS-ENT-ALT REDEFINES WS-STRESS-TABLE.
017900     05  FILLER                  PIC X(05).
018000     05  WSA-ROW OCCURS 500 TIMES PIC X(18).
018100*
018200*    SCRATCH SERIES FOR THE ROLLING Z-SCORE PRIMITIVE (550) -
018300*    LOADED FRESH FOR EACH FUND/DAY COMBINATION.
018400 01  WS-ZSCORE-WORK-AREA.
018500     05  WS-ZS-WINDOW            PIC 9(03) COMP VALUE ZERO.
018600     05  WS-ZS-COUNT             PIC 9(03) COMP VALUE ZERO.
018700     05  WS-ZS-IX                PIC 9(03) COMP VALUE ZERO.
018800     05  WS-ZS-N                 PIC 9(03) COMP VALUE ZERO.
018900     05  WS-ZS-SERIES OCCURS 500 TIMES
019000             PIC S9(07)V9(06) COMP-3.
019100     05  WS-ZS-SUM               PIC S9(09)V9(06) COMP-3.
019200     05  WS-ZS-MEAN              PIC S9(07)V9(06) COMP-3.
019300     05  WS-ZS-SUMSQ             PIC S9(13)V9(06) COMP-3.
019400     05  WS-ZS-VARIANCE          PIC S9(13)V9(06) COMP-3.
019500     05  WS-ZS-STDDEV            PIC S9(07)V9(06) COMP-3.
019600     05  WS-ZS-RESULT            PIC S9(07)V9(06) COMP-3.
019650     05  FILLER                  PIC X(01) VALUE SPACE.
019700*
019800*    NEWTON-RAPHSON SQUARE ROOT SCRATCH - SAME ROUTINE AS
019900*    ETFMON, THIS COMPILER HAS NO SQRT VERB OF ITS OWN.
020000 01  WS-SQRT-WORK-AREA.
020100     05  WS-SQRT-INPUT           PIC S9(13)V9(06) COMP-3.
020200     05  WS-SQRT-RESULT          PIC S9(13)V9(06) COMP-3.
020300     05  WS-SQRT-ITER            PIC 9(02) COMP VALUE ZERO.
020350     05  FILLER                  PIC X(01) VALUE SPACE.
020400*
020500*    PER-FUND SIGNAL STATE - CARRIED DAY TO DAY THROUGH THE
020600*    SIMULATION LOOP AT 600.
020700 01  WS-FUND-STATE-TABLE.
020800     05  WS-FUND-STATE OCCURS 50 TIMES.
020900         10  WFS-SIGNAL          PIC 9(01) COMP VALUE ZERO.
021000         10  WFS-PREV-WEIGHT     PIC S9V9999 COMP-3 VALUE ZERO.
021100         10  WFS-CURR-WEIGHT     PIC S9V9999 COMP-3 VALUE ZERO.
021200         10  WFS-PREV-CLOSE      PIC S9(07)V9(04) VALUE ZERO.
021300         10  WFS-HAVE-PREV-SW    PIC X(01) VALUE 'N'.
021400             88  WFS-HAVE-PREV            VALUE 'Y'.
021450     05  FILLER                  PIC X(01).
021500*
021600*    ONE COMPOSITE SCORE PER FUND FOR THE DAY NOW IN PROGRESS.
021700 01  WS-DAY-SCORE-TABLE.
021800     05  WS-DAY-SCORE OCCURS 50 TIMES
021900             PIC S9(05)V9(06) COMP-3.
021950     05  FILLER                  PIC X(01).
022000*
022100*    PER-FUND SIGNAL WORK AREA - REBUILT EACH FUND/DAY AT 610.
022200 01  WS-FUND-SIGNAL-AREA.
022300     05  WS-PD-Z                 PIC S9(07)V9(06) COMP-3.
022400     05  WS-DV-Z                 PIC S9(07)V9(06) COMP-3.
022500     05  WS-VOL-Z                PIC S9(07)V9(06) COMP-3.
022550     05  FILLER                  PIC X(01) VALUE SPACE.
022600*
022700*    DAY-LEVEL SCRATCH FOR THE STRESS INTENSITY BUILD AT 450.
022800 01  WS-STRESS-INTENSITY-AREA.
022900     05  WS-DI-IG-Z               PIC S9(07)V9(06) COMP-3.
023000     05  WS-DI-VIX-Z              PIC S9(07)V9(06) COMP-3.
023100     05  WS-DI-IG-JUMP            PIC S9(05)V9(04) COMP-3.
023150     05  FILLER                  PIC X(01) VALUE SPACE.
023200*
023300*    SIMULATION LOOP CONTROLS AND DAY TOTALS - 600 THROUGH 800.
023400 01  WS-SIMULATION-FIELDS.
023500     05  WS-DX                    PIC 9(03) COMP VALUE ZERO.
023600     05  WS-CAL-COUNT             PIC 9(03) COMP VALUE ZERO.
023700     05  WS-FX                    PIC 9(03) COMP VALUE ZERO.
023800     05  WS-SX                    PIC 9(03) COMP VALUE ZERO.
023900     05  WS-SY                    PIC 9(03) COMP VALUE ZERO.
024000     05  WS-FY                    PIC 9(03) COMP VALUE ZERO.
024100     05  WS-FZ                    PIC 9(03) COMP VALUE ZERO.
024200     05  WS-TODAY-DATE            PIC 9(08) VALUE ZERO.
024300     05  WS-STRESS-IX-FOR-DAY     PIC 9(03) COMP VALUE ZERO.
024400     05  WS-DAY-INTENSITY         PIC 9(01) COMP VALUE ZERO.
024500     05  WS-RAW-WEIGHT-SUM        PIC S9(03)V9(04) COMP-3.
024600     05  WS-SCALE-FACTOR          PIC S9V9999 COMP-3.
024700     05  WS-GROSS-RETURN          PIC S9(03)V9(06) COMP-3.
024800     05  WS-TURNOVER              PIC S9(03)V9(04) COMP-3.
024900     05  WS-WEIGHT-DELTA          PIC S9(03)V9(04) COMP-3.
025000     05  WS-TXN-COST              PIC S9(03)V9(06) COMP-3.
025100     05  WS-NET-RETURN            PIC S9(03)V9(06) COMP-3.
025150     05  FILLER                   PIC X(01) VALUE SPACE.
025200*
025300 01  WS-EQUITY-ACCUM.
025400     05  WS-EQUITY-VALUE          PIC S9(07)V9(06) COMP-3
025500                                           VALUE 1.
025600     05  WS-IN-WINDOW-SW          PIC X(01) VALUE 'N'.
025700         88  WS-IN-WINDOW                   VALUE 'Y'.
025800     05  WS-DAYS-WRITTEN          PIC 9(05) COMP VALUE ZERO.
025850     05  FILLER                   PIC X(01) VALUE SPACE.
025900*
026000 01  WS-HAVE-BENCH-SW             PIC X(01) VALUE 'N'.
026100     88  WS-HAVE-BENCH                      VALUE 'Y'.
026200*
026300 PROCEDURE DIVISION.
026400*
026500 000-MAIN-LINE.
026600*
026700     ACCEPT CURRENT-DATE FROM DATE.
026800     ACCEPT CURRENT-TIME FROM TIME.
026900     MOVE 20 TO CURRENT-YEAR.
027000*
027100     DISPLAY '*** ETFBACK - BACKTEST ENGINE STARTED ***'.
027200*
027300     PERFORM 100-OPEN-FILES.
027400     PERFORM 150-READ-PARM-CARD.
027500     PERFORM 200-LOAD-UNIVERSE-TABLE.
027600     PERFORM 300-LOAD-PRICE-HISTORY.
027700     PERFORM 400-LOAD-STRESS-HISTORY.
027800     PERFORM 450-BUILD-DAILY-INTENSITY-SERIES.
027900     PERFORM 500-BUILD-FUND-SERIES.
028000     PERFORM 600-SIMULATE-TRADING-DAYS.
028100     PERFORM 900-CLOSE-FILES.
028200*
028300     STOP RUN.
028400*
028500 100-OPEN-FILES.
028600*
028700     OPEN INPUT  PARM-FILE.
028800     OPEN INPUT  UNIV-WORK-FILE.
028900     OPEN INPUT  PRICE-FILE.
029000     OPEN INPUT  STRESS-FILE.
029100     OPEN OUTPUT EQUITY-FILE.
029200*
029300     IF WS-PARM-STATUS NOT = '00' OR WS-UNIV-STATUS NOT = '00'
029400        OR WS-PRICE-STATUS NOT = '00'
029500        OR WS-STRESS-STATUS NOT = '00'
029550         PERFORM 190-OPEN-ERROR THRU 190-OPEN-ERROR-EX
029800     END-IF.
029900*
029910 190-OPEN-ERROR.
029920*
029925     MOVE 'Y' TO WS-ABEND-SW.
029930     DISPLAY 'ETFBACK - OPEN ERROR ON INPUT FILE(S)'.
029940     DISPLAY '    PARM STATUS   = ' WS-PARM-STATUS.
029950     DISPLAY '    UNIV STATUS   = ' WS-UNIV-STATUS.
029960     DISPLAY '    PRICE STATUS  = ' WS-PRICE-STATUS.
029970     DISPLAY '    STRESS STATUS = ' WS-STRESS-STATUS.
029975     PERFORM 900-CLOSE-FILES.
029980     STOP RUN.
029985*
029990 190-OPEN-ERROR-EX.
029995     EXIT.
029998*
030000 150-READ-PARM-CARD.
030100*
030200*    ONE CONTROL CARD - RUN NAME AND THE BACKTEST WINDOW.  ANY
030300*    CALENDAR DAYS BEFORE WS-START-DATE ARE KEPT IN THE FUND/
030400*    STRESS TABLES (THEY SEED THE ROLLING WINDOWS AND THE
030500*    SIGNAL CARRY-FORWARD) BUT ARE NOT WRITTEN TO THE CURVE.
030600     READ PARM-FILE
030700         AT END
030800             DISPLAY 'ETFBACK - MISSING CONTROL CARD'
030900             STOP RUN
031000     END-READ.
031100     MOVE PARM-RUN-NAME   TO WS-RUN-NAME.
031200     MOVE PARM-START-DATE TO WS-START-DATE.
031300     MOVE PARM-END-DATE   TO WS-END-DATE.
031400*
031500 200-LOAD-UNIVERSE-TABLE.
031600*
031700     READ UNIV-WORK-FILE
031800         AT END MOVE 'Y' TO WS-UNIV-EOF-SW.
031900     PERFORM 210-ADD-FUND-ENTRY
032000         UNTIL WS-UNIV-EOF.
032100*
032200 210-ADD-FUND-ENTRY.
032300*
032400     ADD 1 TO WS-FUND-COUNT.
032500     MOVE UW-TICKER    TO WF-TICKER(WS-FUND-COUNT).
032600     MOVE UW-BENCHMARK TO WF-BENCHMARK(WS-FUND-COUNT).
032700     MOVE ZERO         TO WF-HIST-COUNT(WS-FUND-COUNT).
032800*
032900     READ UNIV-WORK-FILE
033000         AT END MOVE 'Y' TO WS-UNIV-EOF-SW.
033100*
033200 300-LOAD-PRICE-HISTORY.
033300*
033400*    SAME SHAPE AS ETFMON'S 300 - PRICE FILE SORTED TICKER
033500*    WITHIN DATE, ONE ROW PER FUND OR BENCHMARK PROXY PER DAY -
033600*    BUT CARRIES THE FULL BACKTEST WINDOW, NOT JUST THE LAST
033700*    200 DAYS, SO THE TABLE CAP IS CP-MAX-DAYS (500).
033800     READ PRICE-FILE
033900         AT END MOVE 'Y' TO WS-PRICE-EOF-SW.
034000     PERFORM 305-FILE-ONE-PRICE-ROW
034100         UNTIL WS-PRICE-EOF.
034200     PERFORM 330-MERGE-BENCHMARK-HISTORY
034300         VARYING WS-FX FROM 1 BY 1
034400         UNTIL WS-FX > WS-FUND-COUNT.
034500*
034600 305-FILE-ONE-PRICE-ROW.
034700*
034800     PERFORM 310-FILE-AS-FUND-ROW.
034900     IF NOT WS-HAVE-BENCH
035000         PERFORM 320-FILE-AS-BENCH-ROW
035100     END-IF.
035200*
035300     READ PRICE-FILE
035400         AT END MOVE 'Y' TO WS-PRICE-EOF-SW.
035500*
035600 310-FILE-AS-FUND-ROW.
035700*
035800     MOVE 'N' TO WS-HAVE-BENCH-SW.
035900     PERFORM 311-TEST-ONE-FUND
036000         VARYING WS-FX FROM 1 BY 1
036100         UNTIL WS-FX > WS-FUND-COUNT.
036200*
036300 311-TEST-ONE-FUND.
036400*
036500     IF PRC-TICKER = WF-TICKER(WS-FX)
036600         MOVE 'Y' TO WS-HAVE-BENCH-SW
036700         IF WF-HIST-COUNT(WS-FX) < CP-MAX-DAYS
036800             ADD 1 TO WF-HIST-COUNT(WS-FX)
036900             MOVE PRC-DATE
037000                 TO WFH-DATE(WS-FX WF-HIST-COUNT(WS-FX))
037100             MOVE PRC-OPEN
037200                 TO WFH-OPEN(WS-FX WF-HIST-COUNT(WS-FX))
037300             MOVE PRC-HIGH
037400                 TO WFH-HIGH(WS-FX WF-HIST-COUNT(WS-FX))
037500             MOVE PRC-LOW
037600                 TO WFH-LOW(WS-FX WF-HIST-COUNT(WS-FX))
037700             MOVE PRC-CLOSE
037800                 TO WFH-CLOSE(WS-FX WF-HIST-COUNT(WS-FX))
037900             MOVE PRC-VOLUME
038000                 TO WFH-VOLUME(WS-FX WF-HIST-COUNT(WS-FX))
038100             MOVE 'N'
038200                 TO WFH-BM-FOUND(WS-FX WF-HIST-COUNT(WS-FX))
038300         END-IF
038400     END-IF.
038500*
038600 320-FILE-AS-BENCH-ROW.
038700*
038800     MOVE 'N' TO WS-HAVE-BENCH-SW.
038900     PERFORM 321-TEST-ONE-BENCH
039000         VARYING WS-FX FROM 1 BY 1
039100         UNTIL WS-FX > WS-BENCH-COUNT.
039200     IF NOT WS-HAVE-BENCH
039300         PERFORM 322-ADD-BENCH-ENTRY
039400     END-IF.
039500*
039600 321-TEST-ONE-BENCH.
039700*
039800     IF PRC-TICKER = WB-TICKER(WS-FX)
039900         MOVE 'Y' TO WS-HAVE-BENCH-SW
040000         IF WB-HIST-COUNT(WS-FX) < CP-MAX-DAYS
040100             ADD 1 TO WB-HIST-COUNT(WS-FX)
040200             MOVE PRC-DATE
040300                 TO WBH-DATE(WS-FX WB-HIST-COUNT(WS-FX))
040400             MOVE PRC-CLOSE
040500                 TO WBH-CLOSE(WS-FX WB-HIST-COUNT(WS-FX))
040600         END-IF
040700     END-IF.
040800*
040900 322-ADD-BENCH-ENTRY.
041000*
041100     ADD 1 TO WS-BENCH-COUNT.
041200     MOVE PRC-TICKER TO WB-TICKER(WS-BENCH-COUNT).
041300     MOVE 1          TO WB-HIST-COUNT(WS-BENCH-COUNT).
041400     MOVE PRC-DATE   TO WBH-DATE(WS-BENCH-COUNT, 1).
041500     MOVE PRC-CLOSE  TO WBH-CLOSE(WS-BENCH-COUNT, 1).
041600*
041700 330-MERGE-BENCHMARK-HISTORY.
041800*
041900*    FOR EACH HISTORY DAY OF THIS FUND, LOOK UP THE SAME DATE IN
042000*    ITS BENCHMARK'S SERIES AND CARRY THE CLOSE ACROSS.
042100     MOVE ZERO TO WS-SX.
042200     IF WF-BENCHMARK(WS-FX) NOT = SPACES
042300         PERFORM 331-FIND-BENCH-INDEX
042400             VARYING WS-SY FROM 1 BY 1
042500             UNTIL WS-SY > WS-BENCH-COUNT
042600         IF WS-SX > 0
042700             PERFORM 332-MERGE-ONE-FUND-DAY
042800                 VARYING WS-FY FROM 1 BY 1
042900                 UNTIL WS-FY > WF-HIST-COUNT(WS-FX)
043000         END-IF
043100     END-IF.
043200*
043300 331-FIND-BENCH-INDEX.
043400*
043500     IF WB-TICKER(WS-SY) = WF-BENCHMARK(WS-FX)
043600         MOVE WS-SY TO WS-SX
043700     END-IF.
043800*
043900 332-MERGE-ONE-FUND-DAY.
044000*
044100     PERFORM 333-SCAN-BENCH-DAY
044200         VARYING WS-FZ FROM 1 BY 1
044300         UNTIL WS-FZ > WB-HIST-COUNT(WS-SX).
044400*
044500 333-SCAN-BENCH-DAY.
044600*
044700     IF WBH-DATE(WS-SX, WS-FZ) = WFH-DATE(WS-FX, WS-FY)
044800         MOVE WBH-CLOSE(WS-SX, WS-FZ)
044900             TO WFH-BM-CLOSE(WS-FX, WS-FY)
045000         MOVE 'Y' TO WFH-BM-FOUND(WS-FX, WS-FY)
045100     END-IF.
045200*
045300 400-LOAD-STRESS-HISTORY.
045400*
045500     READ STRESS-FILE
045600         AT END MOVE 'Y' TO WS-STRESS-EOF-SW.
045700     PERFORM 410-ADD-STRESS-ROW
045800         UNTIL WS-STRESS-EOF.
045900     PERFORM 420-FORWARD-FILL-STRESS
046000         VARYING WS-SX FROM 2 BY 1
046100         UNTIL WS-SX > WS-STRESS-COUNT.
046200*
046300 410-ADD-STRESS-ROW.
046400*
046500     ADD 1 TO WS-STRESS-COUNT.
046600     MOVE STR-DATE   TO WS-ST-DATE(WS-STRESS-COUNT).
046700     MOVE STR-IG-OAS TO WS-ST-IG-OAS(WS-STRESS-COUNT).
046800     MOVE STR-HY-OAS TO WS-ST-HY-OAS(WS-STRESS-COUNT).
046900     MOVE STR-VIX    TO WS-ST-VIX(WS-STRESS-COUNT).
047000*
047100     READ STRESS-FILE
047200         AT END MOVE 'Y' TO WS-STRESS-EOF-SW.
047300*
047400 420-FORWARD-FILL-STRESS.
047500*
047600*    A ZERO OAS/VIX READING MEANS "NOT REPORTED" (WEEKEND OR
047700*    HOLIDAY) - CARRY THE PRIOR DAY'S VALUES FORWARD.
047800     IF WS-ST-IG-OAS(WS-SX) = ZERO AND WS-ST-HY-OAS(WS-SX) = ZERO
047900         AND WS-ST-VIX(WS-SX) = ZERO
048000         MOVE WS-ST-IG-OAS(WS-SX - 1) TO WS-ST-IG-OAS(WS-SX)
048100         MOVE WS-ST-HY-OAS(WS-SX - 1) TO WS-ST-HY-OAS(WS-SX)
048200         MOVE WS-ST-VIX(WS-SX - 1)    TO WS-ST-VIX(WS-SX)
048300     END-IF.
048400*
048500 450-BUILD-DAILY-INTENSITY-SERIES.
048600*
048700*    UNLIKE ETFMON'S LATEST-DAY TRIGGER, THE BACKTEST NEEDS THE
048800*    STRESS INTENSITY (0-3) ON EVERY CALENDAR DAY OF THE RUN, SO
048900*    IT IS WORKED OUT ONCE HERE AS A SERIES RATHER THAN A SINGLE
049000*    FLAG, AND PULLED BY EVERY FUND ON EVERY SIMULATION DAY.
049100     PERFORM 455-COMPUTE-ONE-DAY-INTENSITY
049200         VARYING WS-SX FROM 1 BY 1
049300         UNTIL WS-SX > WS-STRESS-COUNT.
049400*
049500 455-COMPUTE-ONE-DAY-INTENSITY.
049600*
049700     MOVE ZERO TO WS-ST-INTENSITY(WS-SX).
049800     MOVE ZERO TO WS-DI-IG-JUMP.
049900*
050000     PERFORM 456-COPY-IG-SLICE
050100         VARYING WS-ZS-IX FROM 1 BY 1 UNTIL WS-ZS-IX > WS-SX.
050200     MOVE WS-SX            TO WS-ZS-COUNT.
050300     MOVE CP-WINDOW-STRESS TO WS-ZS-WINDOW.
050400     PERFORM 550-CALC-ROLLING-ZSCORE.
050500     MOVE WS-ZS-RESULT     TO WS-DI-IG-Z.
050600*
050700     PERFORM 457-COPY-VIX-SLICE
050800         VARYING WS-ZS-IX FROM 1 BY 1 UNTIL WS-ZS-IX > WS-SX.
050900     MOVE WS-SX            TO WS-ZS-COUNT.
051000     MOVE CP-WINDOW-STRESS TO WS-ZS-WINDOW.
051100     PERFORM 550-CALC-ROLLING-ZSCORE.
051200     MOVE WS-ZS-RESULT     TO WS-DI-VIX-Z.
051300*
051400     IF WS-SX > 1
051500         COMPUTE WS-DI-IG-JUMP =
051600             (WS-ST-IG-OAS(WS-SX) - WS-ST-IG-OAS(WS-SX - 1))
051700                 * 100
051800     END-IF.
051900*
052000     IF WS-DI-IG-Z > CP-ZSCORE-TRIGGER
052100         ADD 1 TO WS-ST-INTENSITY(WS-SX)
052200     END-IF.
052300     IF WS-DI-IG-JUMP > CP-STRESS-JUMP-BPS
052400         ADD 1 TO WS-ST-INTENSITY(WS-SX)
052500     END-IF.
052600     IF WS-DI-VIX-Z > CP-ZSCORE-TRIGGER
052700         ADD 1 TO WS-ST-INTENSITY(WS-SX)
052800     END-IF.
052900*
053000 456-COPY-IG-SLICE.
053100*
053200     MOVE WS-ST-IG-OAS(WS-ZS-IX) TO WS-ZS-SERIES(WS-ZS-IX).
053300*
053400 457-COPY-VIX-SLICE.
053500*
053600     MOVE WS-ST-VIX(WS-ZS-IX) TO WS-ZS-SERIES(WS-ZS-IX).
053700*
053800 500-BUILD-FUND-SERIES.
053900*
054000*    PREMIUM/DISCOUNT, DIVERGENCE AND VOLUME SERIES ARE BUILT
054100*    ONCE PER FUND OVER THE WHOLE HISTORY RATHER THAN RE-DERIVED
054200*    EVERY SIMULATION DAY - ONLY THE ROLLING-WINDOW SLICE FED TO
054300*    550 CHANGES AS THE DAY LOOP AT 600 ADVANCES.
054400     PERFORM 505-BUILD-ONE-FUND-SERIES
054500         VARYING WS-FX FROM 1 BY 1
054600         UNTIL WS-FX > WS-FUND-COUNT.
054700*
054800 505-BUILD-ONE-FUND-SERIES.
054900*
055000     PERFORM 506-BUILD-ONE-DAY-SERIES
055100         VARYING WS-ZS-IX FROM 1 BY 1
055200         UNTIL WS-ZS-IX > WF-HIST-COUNT(WS-FX).
055300*
055400 506-BUILD-ONE-DAY-SERIES.
055500*
055600     IF WFH-BM-FOUND(WS-FX, WS-ZS-IX) = 'Y'
055700         AND WFH-BM-CLOSE(WS-FX, WS-ZS-IX) NOT = ZERO
055800         COMPUTE WFH-PD-PCT(WS-FX, WS-ZS-IX) =
055900             (WFH-CLOSE(WS-FX, WS-ZS-IX)
056000                 - WFH-BM-CLOSE(WS-FX, WS-ZS-IX))
056100                     / WFH-BM-CLOSE(WS-FX, WS-ZS-IX)
056200         COMPUTE WFH-DV-RATIO(WS-FX, WS-ZS-IX) =
056300             WFH-CLOSE(WS-FX, WS-ZS-IX)
056400                 / WFH-BM-CLOSE(WS-FX, WS-ZS-IX)
056500     ELSE
056600         MOVE ZERO TO WFH-PD-PCT(WS-FX, WS-ZS-IX)
056700         MOVE ZERO TO WFH-DV-RATIO(WS-FX, WS-ZS-IX)
056800     END-IF.
056900*
057000*    VOLUME RESCALED /1000 TO FIT THE SHARED COMP-3 SCRATCH
057100*    SERIES WITHOUT OVERFLOWING ON A HIGH-VOLUME ETF.
057200     COMPUTE WFH-VOL-SCALED(WS-FX, WS-ZS-IX) =
057300         WFH-VOLUME(WS-FX, WS-ZS-IX) / 1000.
057400*
057500 600-SIMULATE-TRADING-DAYS.
057600*
057700*    FUND #1'S DATE SERIES IS TAKEN AS THE MASTER TRADING
057800*    CALENDAR - ALL FUNDS IN THE UNIVERSE TRADE THE SAME U.S.
057900*    EXCHANGE SESSIONS, SAME STANDING ASSUMPTION ETFMON MAKES
058000*    WHEN MERGING BENCHMARK CLOSES BY DATE.
058100     MOVE WF-HIST-COUNT(1) TO WS-CAL-COUNT.
058200*
058300     PERFORM 605-SIMULATE-ONE-DAY
058400         VARYING WS-DX FROM 1 BY 1
058500         UNTIL WS-DX > WS-CAL-COUNT.
058600*
058700 605-SIMULATE-ONE-DAY.
058800*
058900     MOVE WFH-DATE(1, WS-DX) TO WS-TODAY-DATE.
059000     PERFORM 607-FIND-STRESS-INDEX.
059100*
059200     PERFORM 610-SCORE-DAY-FOR-ONE-FUND
059300         VARYING WS-FX FROM 1 BY 1
059400         UNTIL WS-FX > WS-FUND-COUNT.
059500     PERFORM 620-DERIVE-TARGET-SIGNALS
059600         VARYING WS-FX FROM 1 BY 1
059700         UNTIL WS-FX > WS-FUND-COUNT.
059800     PERFORM 630-COMPUTE-RAW-WEIGHTS.
059900     PERFORM 640-APPLY-BUCKET-CAP.
060000     PERFORM 650-COMPUTE-DAILY-RETURN.
060100     PERFORM 660-COMPUTE-TRANSACTION-COST.
060200     PERFORM 670-ACCUMULATE-EQUITY.
060300     PERFORM 680-ROLL-FORWARD-STATE
060400         VARYING WS-FX FROM 1 BY 1
060500         UNTIL WS-FX > WS-FUND-COUNT.
060600*
060700 607-FIND-STRESS-INDEX.
060800*
060900     MOVE ZERO TO WS-STRESS-IX-FOR-DAY.
061000     PERFORM 608-SCAN-ONE-STRESS-ROW
061100         VARYING WS-SX FROM 1 BY 1
061200         UNTIL WS-SX > WS-STRESS-COUNT
061300             OR WS-STRESS-IX-FOR-DAY > ZERO.
061400     IF WS-STRESS-IX-FOR-DAY > ZERO
061500         MOVE WS-ST-INTENSITY(WS-STRESS-IX-FOR-DAY)
061600             TO WS-DAY-INTENSITY
061700     ELSE
061800         MOVE ZERO TO WS-DAY-INTENSITY
061900     END-IF.
062000*
062100 608-SCAN-ONE-STRESS-ROW.
062200*
062300     IF WS-ST-DATE(WS-SX) = WS-TODAY-DATE
062400         MOVE WS-SX TO WS-STRESS-IX-FOR-DAY
062500     END-IF.
062600*
062700 610-SCORE-DAY-FOR-ONE-FUND.
062800*
062900     IF WF-HIST-COUNT(WS-FX) < WS-DX
063000         MOVE ZERO TO WS-DAY-SCORE(WS-FX)
063100     ELSE
063200         PERFORM 611-COMPUTE-PD-Z-FOR-FUND
063300         PERFORM 612-COMPUTE-DV-Z-FOR-FUND
063400         PERFORM 613-COMPUTE-VOL-Z-FOR-FUND
063500         PERFORM 614-COMPUTE-FUND-SCORE
063600     END-IF.
063700*
063800 611-COMPUTE-PD-Z-FOR-FUND.
063900*
064000     MOVE ZERO TO WS-PD-Z.
064100     PERFORM 616-COPY-PD-SLICE
064200         VARYING WS-ZS-IX FROM 1 BY 1 UNTIL WS-ZS-IX > WS-DX.
064300     MOVE WS-DX               TO WS-ZS-COUNT.
064400     MOVE CP-WINDOW-PREM-DISC TO WS-ZS-WINDOW.
064500     PERFORM 550-CALC-ROLLING-ZSCORE.
064600     MOVE WS-ZS-RESULT        TO WS-PD-Z.
064700*
064800 612-COMPUTE-DV-Z-FOR-FUND.
064900*
065000     MOVE ZERO TO WS-DV-Z.
065100     PERFORM 617-COPY-DV-SLICE
065200         VARYING WS-ZS-IX FROM 1 BY 1 UNTIL WS-ZS-IX > WS-DX.
065300     MOVE WS-DX                TO WS-ZS-COUNT.
065400     MOVE CP-WINDOW-DIVERGENCE TO WS-ZS-WINDOW.
065500     PERFORM 550-CALC-ROLLING-ZSCORE.
065600     MOVE WS-ZS-RESULT         TO WS-DV-Z.
065700*
065800 613-COMPUTE-VOL-Z-FOR-FUND.
065900*
066000     MOVE ZERO TO WS-VOL-Z.
066100     PERFORM 618-COPY-VOL-SLICE
066200         VARYING WS-ZS-IX FROM 1 BY 1 UNTIL WS-ZS-IX > WS-DX.
066300     MOVE WS-DX            TO WS-ZS-COUNT.
066400     MOVE CP-WINDOW-VOLUME TO WS-ZS-WINDOW.
066500     PERFORM 550-CALC-ROLLING-ZSCORE.
066600     MOVE WS-ZS-RESULT     TO WS-VOL-Z.
066700*
066800 614-COMPUTE-FUND-SCORE.
066900*
067000     COMPUTE WS-DAY-SCORE(WS-FX) =
067100           (CP-WEIGHT-PREM-DISC  * WS-PD-Z)
067200         + (CP-WEIGHT-DIVERGENCE * WS-DV-Z)
067300         - (CP-WEIGHT-VOLUME     * WS-VOL-Z)
067400         - (CP-WEIGHT-STRESS     * WS-DAY-INTENSITY).
067500*
067600 616-COPY-PD-SLICE.
067700*
067800     MOVE WFH-PD-PCT(WS-FX, WS-ZS-IX) TO WS-ZS-SERIES(WS-ZS-IX).
067900*
068000 617-COPY-DV-SLICE.
068100*
068200     MOVE WFH-DV-RATIO(WS-FX, WS-ZS-IX) TO WS-ZS-SERIES(WS-ZS-IX).
068300*
068400 618-COPY-VOL-SLICE.
068500*
068600     MOVE WFH-VOL-SCALED(WS-FX, WS-ZS-IX)
068700         TO WS-ZS-SERIES(WS-ZS-IX).
068800*
068900 620-DERIVE-TARGET-SIGNALS.
069000*
069100*    CARRY-FORWARD RULE - A SCORE BETWEEN THE TWO THRESHOLDS
069200*    LEAVES WFS-SIGNAL UNCHANGED FROM THE PRIOR DAY (INITIALLY
069300*    ZERO, SET UP BY THE VALUE CLAUSE IN WORKING-STORAGE).
069400     EVALUATE TRUE
069500         WHEN WS-DAY-SCORE(WS-FX) <= CP-BUY-THRESHOLD
069600             MOVE 1 TO WFS-SIGNAL(WS-FX)
069700         WHEN WS-DAY-SCORE(WS-FX) >= CP-SELL-THRESHOLD
069800             MOVE 0 TO WFS-SIGNAL(WS-FX)
069900         WHEN OTHER
070000             CONTINUE
070100     END-EVALUATE.
070200*
070300 630-COMPUTE-RAW-WEIGHTS.
070400*
070500     MOVE ZERO TO WS-RAW-WEIGHT-SUM.
070600     PERFORM 631-COMPUTE-ONE-RAW-WEIGHT
070700         VARYING WS-FX FROM 1 BY 1
070800         UNTIL WS-FX > WS-FUND-COUNT.
070900*
071000 631-COMPUTE-ONE-RAW-WEIGHT.
071100*
071200     COMPUTE WFS-CURR-WEIGHT(WS-FX) =
071300         WFS-SIGNAL(WS-FX) * CP-POSITION-CAP.
071400     ADD WFS-CURR-WEIGHT(WS-FX) TO WS-RAW-WEIGHT-SUM.
071500*
071600 640-APPLY-BUCKET-CAP.
071700*
071800*    SCALE-DOWN ONLY - A DAY WHOSE RAW WEIGHTS ALREADY FIT
071900*    UNDER THE BUCKET CAP IS LEFT ALONE.
072000     IF WS-RAW-WEIGHT-SUM > CP-BUCKET-CAP
072100         COMPUTE WS-SCALE-FACTOR =
072200             CP-BUCKET-CAP / WS-RAW-WEIGHT-SUM
072300         PERFORM 641-SCALE-ONE-WEIGHT
072400             VARYING WS-FX FROM 1 BY 1
072500             UNTIL WS-FX > WS-FUND-COUNT
072600     END-IF.
072700*
072800 641-SCALE-ONE-WEIGHT.
072900*
073000     COMPUTE WFS-CURR-WEIGHT(WS-FX) ROUNDED =
073100         WFS-CURR-WEIGHT(WS-FX) * WS-SCALE-FACTOR.
073200*
073300 650-COMPUTE-DAILY-RETURN.
073400*
073500*    POSITIONS LAG THE SIGNAL BY ONE DAY - TODAY'S RETURN USES
073600*    YESTERDAY'S FINAL WEIGHT AGAINST TODAY'S PRICE MOVE.
073700     MOVE ZERO TO WS-GROSS-RETURN.
073800     PERFORM 651-ADD-ONE-FUND-RETURN
073900         VARYING WS-FX FROM 1 BY 1
074000         UNTIL WS-FX > WS-FUND-COUNT.
074100*
074200 651-ADD-ONE-FUND-RETURN.
074300*
074400     IF WFS-HAVE-PREV(WS-FX) AND WFS-PREV-CLOSE(WS-FX) NOT = ZERO
074500         AND WF-HIST-COUNT(WS-FX) >= WS-DX
074600         COMPUTE WS-GROSS-RETURN = WS-GROSS-RETURN +
074700             (WFS-PREV-WEIGHT(WS-FX) *
074800                 ((WFH-CLOSE(WS-FX, WS-DX)
074900                     / WFS-PREV-CLOSE(WS-FX)) - 1))
075000     END-IF.
075100*
075200 660-COMPUTE-TRANSACTION-COST.
075300*
075400*    TURNOVER IS THE SUM OF ABSOLUTE WEIGHT CHANGES - NO ABS
075500*    FUNCTION ON THIS COMPILER, SO THE SIGN IS FLIPPED BY HAND
075600*    WHEN THE DELTA COMES OUT NEGATIVE.
075700     MOVE ZERO TO WS-TURNOVER.
075800     PERFORM 661-ADD-ONE-TURNOVER
075900         VARYING WS-FX FROM 1 BY 1
076000         UNTIL WS-FX > WS-FUND-COUNT.
076100     COMPUTE WS-TXN-COST =
076200         WS-TURNOVER * (CP-TXCOST-BPS + CP-SLIPPAGE-BPS) / 10000.
076300     COMPUTE WS-NET-RETURN = WS-GROSS-RETURN - WS-TXN-COST.
076400*
076500 661-ADD-ONE-TURNOVER.
076600*
076700     COMPUTE WS-WEIGHT-DELTA =
076800         WFS-CURR-WEIGHT(WS-FX) - WFS-PREV-WEIGHT(WS-FX).
076900     IF WS-WEIGHT-DELTA < ZERO
077000         COMPUTE WS-WEIGHT-DELTA = WS-WEIGHT-DELTA * -1
077100     END-IF.
077200     ADD WS-WEIGHT-DELTA TO WS-TURNOVER.
077300*
077400 670-ACCUMULATE-EQUITY.
077500*
077600*    DAYS BEFORE WS-START-DATE ARE DROPPED FROM THE CURVE BUT
077700*    STILL DRIVE THE SIGNAL/WEIGHT STATE ABOVE SO THE FIRST
077800*    WRITTEN DAY ALREADY REFLECTS A WARMED-UP PORTFOLIO.  THE
077900*    FIRST DAY IN THE WINDOW IS BASED AT 1.0, NOT COMPOUNDED.
078000     IF NOT WS-IN-WINDOW
078100         IF WS-TODAY-DATE >= WS-START-DATE
078200             MOVE 'Y' TO WS-IN-WINDOW-SW
078300             MOVE 1   TO WS-EQUITY-VALUE
078400             PERFORM 800-WRITE-EQUITY-RECORD
078500         END-IF
078600     ELSE
078700         IF WS-TODAY-DATE <= WS-END-DATE
078800             COMPUTE WS-EQUITY-VALUE ROUNDED =
078900                 WS-EQUITY-VALUE * (1 + WS-NET-RETURN)
079000             PERFORM 800-WRITE-EQUITY-RECORD
079100         END-IF
079200     END-IF.
079300*
079400 680-ROLL-FORWARD-STATE.
079500*
079600     MOVE WFS-CURR-WEIGHT(WS-FX) TO WFS-PREV-WEIGHT(WS-FX).
079700     IF WF-HIST-COUNT(WS-FX) >= WS-DX
079800         MOVE WFH-CLOSE(WS-FX, WS-DX) TO WFS-PREV-CLOSE(WS-FX)
079900     END-IF.
080000     MOVE 'Y' TO WFS-HAVE-PREV-SW(WS-FX).
080100*
080200 800-WRITE-EQUITY-RECORD.
080300*
080400     MOVE WS-TODAY-DATE   TO EQ-DATE.
080500     MOVE WS-EQUITY-VALUE TO EQ-VALUE.
080600     WRITE EQUITY-RECORD.
080700     ADD 1 TO WS-DAYS-WRITTEN.
080750     ADD 1 TO WS-CHECKPOINT-COUNT.
080770     IF WS-CHECKPOINT-COUNT >= 100
080780         DISPLAY 'ETFBACK - CHECKPOINT, DAYS WRITTEN: '
080790                 WS-DAYS-WRITTEN
080795         MOVE ZERO TO WS-CHECKPOINT-COUNT
080798     END-IF.
080800*
080900 900-CLOSE-FILES.
081000*
081100     CLOSE PARM-FILE.
081200     CLOSE UNIV-WORK-FILE.
081300     CLOSE PRICE-FILE.
081400     CLOSE STRESS-FILE.
081500     CLOSE EQUITY-FILE.
081600*
081650     IF WS-ABEND-RUN
081660         DISPLAY '*** ETFBACK - ENDED ABNORMALLY - SEE OPEN'
081670                 ' ERROR ABOVE ***'
081680     ELSE
081690         DISPLAY 'ETFBACK - TRADING DAYS SIMULATED: '
081700                 WS-CAL-COUNT
081710         DISPLAY 'ETFBACK - EQUITY DAYS WRITTEN...: '
081720                 WS-DAYS-WRITTEN
081730         DISPLAY '*** ETFBACK - BACKTEST ENGINE ENDED ***'
081740     END-IF.
082000*
082100 550-CALC-ROLLING-ZSCORE.
082200*
082300     MOVE ZERO TO WS-ZS-RESULT.
082400     IF WS-ZS-COUNT >= WS-ZS-WINDOW AND WS-ZS-WINDOW > 1
082500         COMPUTE WS-ZS-N = WS-ZS-COUNT - WS-ZS-WINDOW + 1
082600         MOVE ZERO TO WS-ZS-SUM
082700         PERFORM 551-SUM-ONE-OBS
082800             VARYING WS-ZS-IX FROM WS-ZS-N BY 1
082900             UNTIL WS-ZS-IX > WS-ZS-COUNT
083000         COMPUTE WS-ZS-MEAN = WS-ZS-SUM / WS-ZS-WINDOW
083100         MOVE ZERO TO WS-ZS-SUMSQ
083200         PERFORM 552-SUMSQ-ONE-OBS
083300             VARYING WS-ZS-IX FROM WS-ZS-N BY 1
083400             UNTIL WS-ZS-IX > WS-ZS-COUNT
083500         COMPUTE WS-ZS-VARIANCE =
083600             WS-ZS-SUMSQ / (WS-ZS-WINDOW - 1)
083700         IF WS-ZS-VARIANCE > ZERO
083800             PERFORM 553-CALC-SQUARE-ROOT
083900             IF WS-ZS-STDDEV > ZERO
084000                 COMPUTE WS-ZS-RESULT =
084100                     (WS-ZS-SERIES(WS-ZS-COUNT) - WS-ZS-MEAN)
084200                         / WS-ZS-STDDEV
084300             END-IF
084400         END-IF
084500     END-IF.
084600*
084700 551-SUM-ONE-OBS.
084800*
084900     ADD WS-ZS-SERIES(WS-ZS-IX) TO WS-ZS-SUM.
085000*
085100 552-SUMSQ-ONE-OBS.
085200*
085300     COMPUTE WS-ZS-SUMSQ = WS-ZS-SUMSQ +
085400         ((WS-ZS-SERIES(WS-ZS-IX) - WS-ZS-MEAN)
085500             * (WS-ZS-SERIES(WS-ZS-IX) - WS-ZS-MEAN)).
085600*
085700*    NEWTON-RAPHSON SQUARE ROOT - 20 REFINEMENTS IS AMPLY
085800*    CONVERGENT FOR COMP-3 PRECISION; THIS COMPILER HAS NO
085900*    SQRT VERB OF ITS OWN.
086000 553-CALC-SQUARE-ROOT.
086100*
086200     MOVE WS-ZS-VARIANCE TO WS-SQRT-INPUT.
086300     COMPUTE WS-SQRT-RESULT = WS-SQRT-INPUT / 2.
086400     PERFORM 554-SQRT-ONE-STEP
086500         VARYING WS-SQRT-ITER FROM 1 BY 1
086600         UNTIL WS-SQRT-ITER > 20.
086700     MOVE WS-SQRT-RESULT TO WS-ZS-STDDEV.
086800*
086900 554-SQRT-ONE-STEP.
087000*
087100     IF WS-SQRT-RESULT NOT = ZERO
087200         COMPUTE WS-SQRT-RESULT ROUNDED =
087300             (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT))
087400                 / 2
087500     END-IF.
