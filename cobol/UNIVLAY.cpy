000100*-----------------------------------------------------------------
000200* UNIVLAY - FUND UNIVERSE RECORD  (TICKER / BENCHMARK MASTER)
000300* One row per tradeable fund known to the monitor.  UNIV-BENCHMARK
000400* blank means the fund carries no benchmark proxy and the NAV-
000500* based signals are skipped for it (see ETFMON 510/520).
000600*-----------------------------------------------------------------
000700* 040288   RPK      QR-0033  ORIGINAL LAYOUT
000800* 111598   RPK      Y2K-009  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
000900* 071518   SMT      QR-0241  PADDED TO 80-BYTE FIXED RECORD
001000*-----------------------------------------------------------------
001100 01  UNIVERSE-RECORD.
001200     05  UNIV-TICKER             PIC X(08).
001300     05  UNIV-BENCHMARK          PIC X(08).
001400     05  UNIV-STATUS-CD          PIC X(01).
001500         88  UNIV-ACCEPTED                VALUE 'A'.
001600         88  UNIV-REJECTED                VALUE 'R'.
001700     05  FILLER                  PIC X(63).
