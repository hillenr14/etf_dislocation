000100*-----------------------------------------------------------------
000200* CTLPRM  -  DISLOCATION MODEL CONTROL PARAMETERS
000300* Scoring weights, trigger thresholds, rolling-window sizes and
000400* backtest position limits.  These were hard-coded constants in
000500* the old desk spreadsheet model; pulled into one copy member
000600* 11-02-1989 so ETFMON and ETFBACK cannot drift apart.  Change
000700* only with sign-off from Quant Risk - see change log below.
000800*-----------------------------------------------------------------
000900*DATE-----PGMR-----REQ------DESCRIPTION---------------------------
001000* 110289   RPK      QR-0118  INITIAL MEMBER - WEIGHTS+THRESHOLDS
001100* 120598   RPK      Y2K-021  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
001200* 061716   RPK      QR-0204  ADDED BACKTEST POSITION CAPS
001300* 092219   SMT      QR-0355  ADDED TXN COST / SLIPPAGE BPS
001400* 031522   JCL      QR-0498  TABLE CAPACITY BUMPED 30->50 FUNDS
001500*-----------------------------------------------------------------
001600 01  CP-CONTROL-PARAMETERS.
001700     05  CP-SIGNAL-WEIGHTS.
001800         10  CP-WEIGHT-PREM-DISC     PIC S9V9999 VALUE 0.3500.
001900         10  CP-WEIGHT-DIVERGENCE    PIC S9V9999 VALUE 0.3000.
002000         10  CP-WEIGHT-VOLUME        PIC S9V9999 VALUE 0.2500.
002100         10  CP-WEIGHT-STRESS        PIC S9V9999 VALUE 0.1000.
002200     05  CP-RULES-THRESHOLDS.
002300         10  CP-BUY-THRESHOLD        PIC S9V99   VALUE -0.80.
002400         10  CP-SELL-THRESHOLD       PIC S9V99   VALUE +0.80.
002500         10  CP-ZSCORE-TRIGGER       PIC S9V99   VALUE +2.00.
002600         10  CP-STRESS-JUMP-BPS      PIC S9(3)V99
002700                                             VALUE +15.00.
002800         10  CP-STRESS-FIXED-INTENS  PIC S9V9   VALUE +2.0.
002900     05  CP-WINDOW-SIZES             COMP.
003000         10  CP-WINDOW-PREM-DISC     PIC 9(3)   VALUE 126.
003100         10  CP-WINDOW-DIVERGENCE    PIC 9(3)   VALUE 126.
003200         10  CP-WINDOW-VOLUME        PIC 9(3)   VALUE 020.
003300         10  CP-WINDOW-RANGE         PIC 9(3)   VALUE 060.
003400         10  CP-WINDOW-STRESS        PIC 9(3)   VALUE 126.
003500         10  CP-LOOKBACK-DAYS        PIC 9(3)   VALUE 200.
003600     05  CP-BACKTEST-LIMITS.
003700         10  CP-POSITION-CAP         PIC S9V9999 VALUE 0.0800.
003800         10  CP-BUCKET-CAP           PIC S9V9999 VALUE 0.4000.
003900         10  CP-TXCOST-BPS           PIC S9(3)V99
004000                                             VALUE +2.00.
004100         10  CP-SLIPPAGE-BPS         PIC S9(3)V99
004200                                             VALUE +3.00.
004300     05  CP-TABLE-CAPACITY           COMP.
004400         10  CP-MAX-FUNDS            PIC 9(3)   VALUE 050.
004500         10  CP-MAX-DAYS             PIC 9(4)   VALUE 0500.
004600         10  CP-MAX-TOP-OPP          PIC 9(2)   VALUE 10.
004700     05  FILLER                      PIC X(24)  VALUE SPACES.
