000100*-----------------------------------------------------------------
000200* MONHD0  -  DAILY RECOMMENDATION REPORT - TITLE/COLUMN HEADERS
000300* Printed once at PERFORM 710, and again ahead of the "TOP
000400* OPPORTUNITIES" extract at PERFORM 730.
000500*-----------------------------------------------------------------
000600* 062291   RPK      QR-0096  ORIGINAL HEADERS
000700* 071518   SMT      QR-0241  ADDED TOP-OPPORTUNITIES BANNER
000800*-----------------------------------------------------------------
000900 01  MON-RPT-HEADER0.
001000     05  FILLER                  PIC X(01) VALUE SPACE.
001100     05  MH0-TITLE               PIC X(40)
001200             VALUE 'ETF DISLOCATION MONITOR - DAILY RANKING'.
001300     05  FILLER                  PIC X(08) VALUE ' AS OF  '.
001400     05  MH0-AS-OF-DATE          PIC 9(08).
001500     05  FILLER                  PIC X(76) VALUE SPACES.
001600*
001700 01  MON-RPT-HEADER1.
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900     05  MH1-TICKER-HD           PIC X(08) VALUE 'TICKER  '.
002000     05  FILLER                  PIC X(01) VALUE SPACE.
002100     05  MH1-ACTION-HD           PIC X(04) VALUE 'ACTN'.
002200     05  FILLER                  PIC X(01) VALUE SPACE.
002300     05  MH1-SCORE-HD            PIC X(07) VALUE '  SCORE'.
002400     05  FILLER                  PIC X(01) VALUE SPACE.
002500     05  MH1-SIGNALS-HD          PIC X(40)
002600             VALUE 'SIGNALS FIRED'.
002700     05  FILLER                  PIC X(01) VALUE SPACE.
002800     05  MH1-RATIONALE-HD        PIC X(58) VALUE 'RATIONALE'.
002900*
003000 01  MON-RPT-TOP-BANNER.
003100     05  FILLER                  PIC X(01) VALUE SPACE.
003200     05  MHT-TEXT                PIC X(40)
003300             VALUE '*** TOP OPPORTUNITIES (NON-HOLD) ***   '.
003400     05  FILLER                  PIC X(92) VALUE SPACES.
