000100*-----------------------------------------------------------------
000200* MONBD   -  DAILY RECOMMENDATION REPORT - DETAIL LINE
000300* One line per fund, ascending composite score.  Also reused,
000400* unchanged, to print the "TOP OPPORTUNITIES" extract.
000500*-----------------------------------------------------------------
000600* 062291   RPK      QR-0096  ORIGINAL DETAIL LINE
000700* 092219   SMT      QR-0355  RATIONALE WIDENED TO MATCH RECLAY
000800*-----------------------------------------------------------------
000900 01  MON-RPT-BODY.
001000     05  FILLER                  PIC X(01) VALUE SPACE.
001100     05  MB-TICKER               PIC X(08).
001200     05  FILLER                  PIC X(01) VALUE SPACE.
001300     05  MB-ACTION               PIC X(04).
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  MB-SCORE                PIC -999.99.
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  MB-SIGNALS              PIC X(40).
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900     05  MB-RATIONALE            PIC X(120).
