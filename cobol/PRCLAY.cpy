000100*-----------------------------------------------------------------
000200* PRCLAY  -  DAILY OHLCV PRICE RECORD (FUND OR BENCHMARK)
000300* Sorted ticker within date ascending, one row per trading day.
000400* Same layout serves fund rows and benchmark rows - PRC-TICKER
000500* tells which; see ETFMON 300/310.
000600*-----------------------------------------------------------------
000700* 040288   RPK      QR-0033  ORIGINAL LAYOUT
000800* 111598   RPK      Y2K-009  Y2K REVIEW - PRC-DATE ALREADY 4-DIGIT
000900* 081419   SMT      QR-0318  WIDENED VOLUME TO 9(12), PADDED REC
001000*-----------------------------------------------------------------
001100 01  PRICE-RECORD.
001200     05  PRC-TICKER              PIC X(08).
001300     05  PRC-DATE                PIC 9(08).
001400     05  PRC-OPEN                PIC S9(07)V9(04).
001500     05  PRC-HIGH                PIC S9(07)V9(04).
001600     05  PRC-LOW                 PIC S9(07)V9(04).
001700     05  PRC-CLOSE               PIC S9(07)V9(04).
001800     05  PRC-VOLUME              PIC 9(12).
001900     05  FILLER                  PIC X(08).
