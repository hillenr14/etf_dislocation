000100******************************************************************
000200* Author: R. P. KOVACS
000300* Date: 03-08-1987
000400* Purpose: LOADS THE FUND UNIVERSE MASTER, APPLIES THE EXCLUSION
000500*        : PATTERN / ALLOWLIST FILTER AND WRITES THE ACCEPTED
000600*        : TICKER/BENCHMARK WORK FILE READ BY ETFMON AND ETFBACK.
000700* Tectonics: COBC
000800******************************************************************
000900*----------------------------------------------------------------
001000* CHANGE LOG
001100*----------------------------------------------------------------
001200* 030887   RPK      QR-0033  ORIGINAL PROGRAM
001210* 091588   RPK      QR-0041  ADDED EXCL-PATTERN LENGTH BYTE SO
001220*                            SHORT PATTERNS MATCH ANYWHERE
001230* 042390   RPK      QR-0058  REJECTED-TICKER COUNT BROKEN OUT OF
001240*                            THE ACCEPTED COUNT ON LOAD SUMMARY
001300* 051291   RPK      QR-0079  ALLOWLIST TABLE ADDED (WAS EXCL ONLY)
001310* 100293   RPK      QR-0112  BENCHMARK FIELD VALIDATED NOT-BLANK
001320*                            BEFORE A TICKER IS ACCEPTED
001330* 022896   SMT      QR-0158  UNIV-WORK-RECORD WIDENED TO CARRY
001340*                            BENCHMARK SYMBOL THROUGH TO ETFMON
001400* 112698   RPK      Y2K-014  YEAR 2000 DATE WINDOW REVIEW - NO
001500*                            4-DIGIT YEAR FIELDS IN THIS MEMBER
001600* 071518   SMT      QR-0241  ADDED ALLOWLIST OVERRIDE OF EXCLUDE
001700* 081419   SMT      QR-0318  LOAD-SUMMARY COUNTS TO SYSOUT
001800* 092219   SMT      QR-0355  MOVED LAYOUT TO COPY MEMBER UNIVLAY
001900* 031522   JCL      QR-0498  TABLE CAPACITY 30 -> 50 TICKERS
001910* 091922   JCL      QR-0512  DISPLAY LINES RELABELLED TO MATCH
001920*                            THE OTHER THREE BATCH-STREAM MEMBERS
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200*
002300 PROGRAM-ID. ETFUNIV.
002400 AUTHOR. R P KOVACS.
002500 INSTALLATION. QUANT-RISK-BATCH.
002600 DATE-WRITTEN. 03-08-1987.
002700 DATE-COMPILED.
002800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
002900*
003000 ENVIRONMENT DIVISION.
003100*
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500*
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800*
003900     SELECT UNIVERSE-FILE ASSIGN TO UNIVERSE
004000         ORGANIZATION IS SEQUENTIAL
004100         ACCESS IS SEQUENTIAL
004200         FILE STATUS IS WS-UNIV-STATUS.
004300*
004400     SELECT UNIV-WORK-FILE ASSIGN TO UNIVWORK
004500         ORGANIZATION IS SEQUENTIAL
004600         ACCESS IS SEQUENTIAL
004700         FILE STATUS IS WS-WORK-STATUS.
004800*
004900 DATA DIVISION.
005000*
005100 FILE SECTION.
005200*
005300 FD  UNIVERSE-FILE RECORDING MODE F.
005400 COPY UNIVLAY.
005500*
005600 FD  UNIV-WORK-FILE RECORDING MODE F.
005700 01  UNIV-WORK-RECORD.
005800     05  UW-TICKER               PIC X(08).
005900     05  UW-BENCHMARK            PIC X(08).
006000     05  FILLER                  PIC X(64).
006100*
006200*    ALTERNATE VIEW - SPLITS THE TICKER INTO ROOT SYMBOL AND
006300*    SHARE-CLASS SUFFIX FOR THE FEW TICKERS THAT CARRY ONE.
006400 01  UNIV-WORK-ALT REDEFINES UNIV-WORK-RECORD.
006500     05  UWA-TICKER-ROOT         PIC X(05).
006600     05  UWA-TICKER-SUFFIX       PIC X(03).
006700     05  FILLER                  PIC X(72).
006800*
006900 WORKING-STORAGE SECTION.
007000*
007100 01  SYSTEM-DATE-AND-TIME.
007200     05  CURRENT-DATE.
007300         10  CURRENT-YEAR        PIC 9(02).
007400         10  CURRENT-MONTH       PIC 9(02).
007500         10  CURRENT-DAY         PIC 9(02).
007600     05  CURRENT-TIME.
007700         10  CURRENT-HOUR        PIC 9(02).
007800         10  CURRENT-MINUTE      PIC 9(02).
007900         10  CURRENT-SECOND      PIC 9(02).
008000         10  CURRENT-HNDSEC      PIC 9(02).
008100*
008200*    ONE 14-DIGIT TIMESTAMP, FOR LOG-LINE COMPARISONS, OVER THE
008300*    SAME BYTES AS THE BROKEN-OUT DATE/TIME ABOVE.
008400 01  WS-RUN-TIMESTAMP REDEFINES SYSTEM-DATE-AND-TIME
008500                             PIC 9(14).
008600*
008700 01  WS-FIELDS.
008800     05  WS-UNIV-STATUS          PIC X(02) VALUE SPACES.
008900     05  WS-WORK-STATUS          PIC X(02) VALUE SPACES.
008910     05  WS-OPEN-ERR-FILE        PIC X(14) VALUE SPACES.
008920     05  WS-OPEN-ERR-STAT        PIC X(02) VALUE SPACES.
009000     05  WS-UNIV-EOF-SW          PIC X(01) VALUE 'N'.
009100         88  WS-UNIV-EOF                   VALUE 'Y'.
009150     05  FILLER                  PIC X(01) VALUE SPACE.
009200*
009300 01  WS-COUNTERS                 COMP.
009400     05  WS-READ-COUNT           PIC 9(05) VALUE ZERO.
009500     05  WS-ACCEPT-COUNT         PIC 9(05) VALUE ZERO.
009600     05  WS-REJECT-COUNT         PIC 9(05) VALUE ZERO.
009700     05  WS-ALLOW-COUNT          PIC 9(02) VALUE ZERO.
009800     05  WS-EXCL-COUNT           PIC 9(02) VALUE ZERO.
009900     05  WS-IX                   PIC 9(02) VALUE ZERO.
009950     05  FILLER                  PIC 9(01) VALUE ZERO.
010000*
010100*    EXCLUSION PATTERNS (SUBSTRING MATCH) AND ALLOWLIST OVERRIDE -
010200*    CARRIED AS WORKING-STORAGE CONSTANTS PER THE UNIVERSE-LOADER
010300*    BATCH CONTRACT RATHER THAN AS A PARM OR TABLE FILE.  EACH
010400*    PATTERN CARRIES ITS OWN LENGTH SO SHORTER PATTERNS (E.G.
010500*    'LEV') SUBSTRING-MATCH ANYWHERE IN AN 8-BYTE TICKER.
010600 01  WS-EXCLUDE-PATTERNS.
010700     05  WS-EXCLUDE-ENT OCCURS 10 TIMES.
010800         10  WS-EXCL-PATTERN     PIC X(08).
010900         10  WS-EXCL-LEN         PIC 9(01) COMP.
011000*
011100*    BULK-CLEAR VIEW OF THE TABLE ABOVE - USED ONLY BY INITIALIZE
011200*    WHEN THE FILTER LIST IS RELOADED AT THE TOP OF A RERUN.
011300 01  WS-EXCLUDE-RAW REDEFINES WS-EXCLUDE-PATTERNS
011400                             PIC X(90).
011500*
011600 01  WS-ALLOWLIST.
011700     05  WS-ALLOW-TAB   OCCURS 10 TIMES PIC X(08).
011750     05  FILLER                  PIC X(01).
011800*
011900 01  WS-MATCH-SWITCHES.
012000     05  WS-EXCLUDED-SW          PIC X(01) VALUE 'N'.
012100         88  WS-IS-EXCLUDED                VALUE 'Y'.
012200     05  WS-ALLOWED-SW           PIC X(01) VALUE 'N'.
012300         88  WS-IS-ALLOWED                 VALUE 'Y'.
012350     05  FILLER                  PIC X(01) VALUE SPACE.
012400*
012500 01  WS-SCAN-FIELDS              COMP.
012600     05  WS-SCAN-START           PIC 9(02) VALUE ZERO.
012700     05  WS-SCAN-LIMIT           PIC 9(02) VALUE ZERO.
012750     05  FILLER                  PIC 9(01) VALUE ZERO.
012800*
012900 PROCEDURE DIVISION.
013000*
013100 000-LOAD-UNIVERSE.
013200*
013300     ACCEPT CURRENT-DATE FROM DATE.
013400     ACCEPT CURRENT-TIME FROM TIME.
013500*
013600     DISPLAY '*** ETFUNIV - FUND UNIVERSE LOADER STARTED ***'.
013700     DISPLAY 'RUN DATE ' CURRENT-MONTH '/' CURRENT-DAY '/'
013800             CURRENT-YEAR '  TIME ' CURRENT-HOUR ':'
013900             CURRENT-MINUTE ':' CURRENT-SECOND.
014000*
014100     PERFORM 050-LOAD-FILTER-TABLES.
014200     PERFORM 100-OPEN-FILES.
014300     PERFORM 200-READ-UNIVERSE-FILE.
014400     PERFORM 300-FILTER-AND-WRITE
014500         UNTIL WS-UNIV-EOF.
014600     PERFORM 800-WRITE-LOAD-SUMMARY.
014700     PERFORM 900-CLOSE-FILES.
014800*
014900     STOP RUN.
015000*
015100 050-LOAD-FILTER-TABLES.
015200*
015300*    SHOP CONVENTION - FILTER LISTS ARE SEEDED HERE RATHER THAN
015400*    READ FROM A PARAMETER FILE; SEE CTLPRM FOR THE SCORING-SIDE
015500*    CONSTANTS.  BLANK ENTRIES NEVER MATCH.
015600*
015700     MOVE 2 TO WS-EXCL-COUNT.
015800     MOVE 'LEV'      TO WS-EXCL-PATTERN(1).
015900     MOVE 3          TO WS-EXCL-LEN(1).
016000     MOVE 'INV'      TO WS-EXCL-PATTERN(2).
016100     MOVE 3          TO WS-EXCL-LEN(2).
016200     MOVE 1 TO WS-ALLOW-COUNT.
016300     MOVE 'SPINV   ' TO WS-ALLOW-TAB(1).
016400*
016500 100-OPEN-FILES.
016600*
016700     OPEN INPUT  UNIVERSE-FILE.
016800     IF WS-UNIV-STATUS NOT = '00'
016810         MOVE 'UNIVERSE FILE' TO WS-OPEN-ERR-FILE
016820         MOVE WS-UNIV-STATUS  TO WS-OPEN-ERR-STAT
016830         PERFORM 190-OPEN-ERROR THRU 190-OPEN-ERROR-EX
017200     END-IF.
017300*
017400     OPEN OUTPUT UNIV-WORK-FILE.
017500     IF WS-WORK-STATUS NOT = '00'
017510         MOVE 'WORK FILE'      TO WS-OPEN-ERR-FILE
017520         MOVE WS-WORK-STATUS   TO WS-OPEN-ERR-STAT
017530         PERFORM 190-OPEN-ERROR THRU 190-OPEN-ERROR-EX
017900     END-IF.
017950*
017960 190-OPEN-ERROR.
017970*
017980     DISPLAY 'ETFUNIV - OPEN ERROR ON ' WS-OPEN-ERR-FILE
017990             ' RC: ' WS-OPEN-ERR-STAT.
018000     STOP RUN.
018020*
018040 190-OPEN-ERROR-EX.
018060     EXIT.
018080*
018100 200-READ-UNIVERSE-FILE.
018200*
018300     READ UNIVERSE-FILE
018400         AT END MOVE 'Y' TO WS-UNIV-EOF-SW.
018500*
018600     EVALUATE WS-UNIV-STATUS
018700         WHEN '00'
018800             ADD 1 TO WS-READ-COUNT
018900         WHEN '10'
019000             CONTINUE
019100         WHEN OTHER
019200             DISPLAY 'ETFUNIV - READ ERROR UNIVERSE FILE RC: '
019300                     WS-UNIV-STATUS
019400             MOVE 'Y' TO WS-UNIV-EOF-SW
019500     END-EVALUATE.
019600*
019700 300-FILTER-AND-WRITE.
019800*
019900     PERFORM 310-CHECK-EXCLUDED.
020000     PERFORM 320-CHECK-ALLOWED.
020100*
020200     IF WS-IS-EXCLUDED AND NOT WS-IS-ALLOWED
020300         ADD 1 TO WS-REJECT-COUNT
020400     ELSE
020500         MOVE UNIV-TICKER    TO UW-TICKER
020600         MOVE UNIV-BENCHMARK TO UW-BENCHMARK
020700         WRITE UNIV-WORK-RECORD
020800         ADD 1 TO WS-ACCEPT-COUNT
020900     END-IF.
021000*
021100     PERFORM 200-READ-UNIVERSE-FILE.
021200*
021300 310-CHECK-EXCLUDED.
021400*
021500*    SUBSTRING SCAN - SLIDE EACH EXCLUSION PATTERN ACROSS THE
021600*    8-BYTE TICKER; A HIT ANYWHERE REJECTS UNLESS ALLOWLISTED.
021700     MOVE 'N' TO WS-EXCLUDED-SW.
021800     PERFORM 311-SCAN-ONE-PATTERN
021900         VARYING WS-IX FROM 1 BY 1
022000         UNTIL WS-IX > WS-EXCL-COUNT OR WS-IS-EXCLUDED.
022100*
022200 311-SCAN-ONE-PATTERN.
022300*
022400     IF WS-EXCL-LEN(WS-IX) > 0
022500         MOVE 9 TO WS-SCAN-LIMIT
022600         SUBTRACT WS-EXCL-LEN(WS-IX) FROM WS-SCAN-LIMIT
022700         PERFORM 312-SCAN-ONE-POSITION
022800             VARYING WS-SCAN-START FROM 1 BY 1
022900             UNTIL WS-SCAN-START > WS-SCAN-LIMIT
023000                 OR WS-IS-EXCLUDED
023100     END-IF.
023200*
023300 312-SCAN-ONE-POSITION.
023400*
023500     IF UNIV-TICKER(WS-SCAN-START:WS-EXCL-LEN(WS-IX))
023600         = WS-EXCL-PATTERN(WS-IX)(1:WS-EXCL-LEN(WS-IX))
023700         MOVE 'Y' TO WS-EXCLUDED-SW
023800     END-IF.
023900*
024000 320-CHECK-ALLOWED.
024100*
024200     MOVE 'N' TO WS-ALLOWED-SW.
024300     PERFORM 321-CHECK-ONE-ALLOW
024400         VARYING WS-IX FROM 1 BY 1
024500         UNTIL WS-IX > WS-ALLOW-COUNT.
024600*
024700 321-CHECK-ONE-ALLOW.
024800*
024900     IF UNIV-TICKER = WS-ALLOW-TAB(WS-IX)
025000         MOVE 'Y' TO WS-ALLOWED-SW
025100     END-IF.
025200*
025300 800-WRITE-LOAD-SUMMARY.
025400*
025500     DISPLAY 'ETFUNIV - RECORDS READ......: ' WS-READ-COUNT.
025600     DISPLAY 'ETFUNIV - RECORDS ACCEPTED...: ' WS-ACCEPT-COUNT.
025700     DISPLAY 'ETFUNIV - RECORDS REJECTED...: ' WS-REJECT-COUNT.
025800*
025900 900-CLOSE-FILES.
026000*
026100     CLOSE UNIVERSE-FILE.
026200     CLOSE UNIV-WORK-FILE.
026300*
026400     DISPLAY '*** ETFUNIV - FUND UNIVERSE LOADER ENDED ***'.
