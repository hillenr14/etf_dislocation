000100******************************************************************
000200* Author: R. P. KOVACS
000300* Date: 09-28-1992
000400* Purpose: PERFORMANCE METRICS FOR THE ETF DISLOCATION BACKTEST.
000500*        : READS THE EQUITY CURVE WRITTEN BY ETFBACK, DERIVES
000600*        : TOTAL RETURN, CAGR, VOLATILITY, SHARPE, SORTINO, MAX
000700*        : DRAWDOWN AND CALMAR, AND PRINTS THE BACKTEST SUMMARY.
000800* Tectonics: COBC
000900******************************************************************
001000*----------------------------------------------------------------
001100* CHANGE LOG
001200*----------------------------------------------------------------
001300* 092892   RPK      QR-0204  ORIGINAL PROGRAM
001310* 111792   RPK      QR-0211  SWITCHED JULIAN DAY COUNT FROM TABLE
001320*                            LOOKUP TO FLIEGEL/VAN FLANDERN CALC
001330* 052694   RPK      QR-0229  CAGR ANNUALIZED OFF ACTUAL CALENDAR
001340*                            DAYS INSTEAD OF TRADING DAY COUNT
001400* 040597   RPK      QR-0240  ADDED EQUITY-CURVE LISTING TO REPORT
001410* 091598   RPK      QR-0255  DOWNSIDE DEVIATION USES NEGATIVE
001420*                            RETURNS ONLY, NOT BELOW-MEAN RETURNS
001500* 112598   RPK      Y2K-009  Y2K REVIEW - ALL DATE FIELDS 9(08)
001510* 042600   SMT      QR-0280  SQRT(252) ANNUALIZATION FACTOR MOVED
001520*                            TO A WORKING-STORAGE CONSTANT
001530* 081503   SMT      QR-0312  MAX DRAWDOWN NOW CARRIES RUNNING
001540*                            PEAK EQUITY INSTEAD OF RESCANNING
001600* 061716   RPK      QR-0204  ADDED SORTINO / CALMAR
001610* 030219   SMT      QR-0450  CONTROL TOTALS LINE ADDED TO FOOT
001620*                            OF SUMMARY REPORT
001700* 031522   JCL      QR-0498  TABLE CAPACITY 200->500 DAYS
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000*
002100 PROGRAM-ID. ETFMETR.
002200 AUTHOR. R P KOVACS.
002300 INSTALLATION. QUANT-RISK-BATCH.
002400 DATE-WRITTEN. 09-28-1992.
002500 DATE-COMPILED.
002600 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
002700*
002800 ENVIRONMENT DIVISION.
002900*
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600*
003700     SELECT PARM-FILE ASSIGN TO METPARM
003800         ORGANIZATION IS SEQUENTIAL
003900         FILE STATUS IS WS-PARM-STATUS.
004000*
004100     SELECT EQUITY-FILE ASSIGN TO EQUITYIN
004200         ORGANIZATION IS SEQUENTIAL
004300         FILE STATUS IS WS-EQUITY-STATUS.
004400*
004500     SELECT METRICS-REPORT ASSIGN TO SUMRPT
004600         ORGANIZATION IS SEQUENTIAL
004700         FILE STATUS IS WS-REPORT-STATUS.
004800*
004900 DATA DIVISION.
005000*
005100 FILE SECTION.
005200*
005300 FD  PARM-FILE RECORDING MODE F.
005400 01  PARM-RECORD.
005500     05  PARM-RUN-NAME           PIC X(20).
005600     05  FILLER                  PIC X(60).
005700*
005800 FD  EQUITY-FILE RECORDING MODE F.
005900 COPY EQLAY.
006000*
006100 FD  METRICS-REPORT RECORDING MODE F.
006200 01  SUM-REPORT-LINE             PIC X(86).
006300*
006400 WORKING-STORAGE SECTION.
006500*
006600 COPY CTLPRM.
006700 COPY SUMHD.
006800 COPY SUMBD.
006900*
007000 01  SYSTEM-DATE-AND-TIME.
007100     05  CURRENT-DATE.
007200         10  CURRENT-YEAR        PIC 9(02).
007300         10  CURRENT-MONTH       PIC 9(02).
007400         10  CURRENT-DAY         PIC 9(02).
007500     05  CURRENT-TIME.
007600         10  CURRENT-HOUR        PIC 9(02).
007700         10  CURRENT-MINUTE      PIC 9(02).
007800         10  CURRENT-SECOND      PIC 9(02).
007900         10  CURRENT-HNDSEC      PIC 9(02).
008000*
008100*    COMBINED NUMERIC VIEW OF THE RUN DATE/TIME - REDEFINES #1.
008200 01  WS-RUN-TIMESTAMP REDEFINES SYSTEM-DATE-AND-TIME
008300                                 PIC 9(14).
008400*
008500 01  WS-RUN-PARMS.
008600     05  WS-RUN-NAME             PIC X(20) VALUE SPACES.
008650     05  FILLER                  PIC X(01) VALUE SPACE.
008700*
008800 01  WS-FILE-STATUSES.
008900     05  WS-PARM-STATUS          PIC X(02) VALUE SPACES.
009000     05  WS-EQUITY-STATUS        PIC X(02) VALUE SPACES.
009100     05  WS-REPORT-STATUS        PIC X(02) VALUE SPACES.
009150     05  FILLER                  PIC X(01) VALUE SPACE.
009200*
009300 01  WS-EQUITY-EOF-SW            PIC X(01) VALUE 'N'.
009400     88  WS-EQUITY-EOF                      VALUE 'Y'.
009500*
009600*    THE ENTIRE EQUITY CURVE IS HELD IN TABLE - A BACKTEST RUN
009700*    TOPS OUT AT CP-MAX-DAYS TRADING DAYS, SAME CAP ETFBACK
009800*    BUILDS TO.
009900 01  WS-EQUITY-TABLE.
010000     05  WS-EQUITY-COUNT         PIC 9(04) COMP VALUE ZERO.
010100     05  WS-EQUITY-ENT OCCURS 500 TIMES.
010200         10  WE-DATE             PIC 9(08).
010300         10  WE-VALUE            PIC S9(07)V9(06) COMP-3.
010400         10  WE-RETURN           PIC S9(05)V9(06) COMP-3.
010500*
010600*    ALTERNATE RAW-BYTE VIEW OF ONE CURVE ENTRY - REDEFINES #2,
010700*    CARRIED FORWARD FROM THE ETFMON/ETFBACK TABLE HABIT.
010800 01  WE-ENT-ALT REDEFINES WS-EQUITY-TABLE.
010900     05  FILLER                  PIC X(02).
011000     05  WEA-ENT OCCURS 500 TIMES PIC X(19).
011100*
011200*    JULIAN-DAY CONVERSION WORK AREA (FLIEGEL & VAN FLANDERN) -
011300*    NEEDED FOR CAGR'S YEAR COUNT SINCE THIS COMPILER HAS NO
011400*    INTEGER-OF-DATE VERB.
011500 01  WS-JULIAN-WORK.
011600     05  WS-JUL-DATE             PIC 9(08).
011700     05  WS-JUL-DATE-R REDEFINES WS-JUL-DATE.
011800         10  WS-JUL-Y            PIC 9(04).
011900         10  WS-JUL-M             PIC 9(02).
012000         10  WS-JUL-D             PIC 9(02).
012100     05  WS-JUL-A                PIC S9(09) COMP.
012200     05  WS-JUL-T1               PIC S9(09) COMP.
012300     05  WS-JUL-T2               PIC S9(09) COMP.
012400     05  WS-JUL-T3               PIC S9(09) COMP.
012500     05  WS-JUL-RESULT           PIC S9(09) COMP.
012600     05  WS-JUL-START            PIC S9(09) COMP VALUE ZERO.
012700     05  WS-JUL-END              PIC S9(09) COMP VALUE ZERO.
012750     05  FILLER                  PIC X(01) VALUE SPACE.
012800*
012900*    RETURN-SERIES STATISTICS - 500/505/506.
013000 01  WS-RETURN-STATS.
013100     05  WS-RETURN-COUNT         PIC 9(04) COMP VALUE ZERO.
013200     05  WS-DOWN-COUNT           PIC 9(04) COMP VALUE ZERO.
013300     05  WS-SUM-RETURN           PIC S9(05)V9(06) COMP-3.
013400     05  WS-MEAN-RETURN          PIC S9(05)V9(06) COMP-3.
013500     05  WS-SUMSQ-RETURN         PIC S9(09)V9(06) COMP-3.
013600     05  WS-VARIANCE-RETURN      PIC S9(09)V9(06) COMP-3.
013700     05  WS-STDDEV-RETURN        PIC S9(07)V9(06) COMP-3.
013800     05  WS-SUM-DOWN             PIC S9(05)V9(06) COMP-3.
013900     05  WS-MEAN-DOWN            PIC S9(05)V9(06) COMP-3.
014000     05  WS-SUMSQ-DOWN           PIC S9(09)V9(06) COMP-3.
014100     05  WS-DOWN-VARIANCE        PIC S9(09)V9(06) COMP-3.
014200     05  WS-DOWN-STDDEV          PIC S9(07)V9(06) COMP-3.
014250     05  FILLER                  PIC X(01) VALUE SPACE.
014300*
014400*    SQUARE ROOT OF 252 TRADING DAYS - A FIXED CONSTANT, NOT
014500*    WORTH AN ITERATIVE ROUTINE.
014600 01  WS-SQRT-252                 PIC S9V9(06) COMP-3
014700                                           VALUE 15.874508.
014800*
014900 01  WS-SQRT-WORK-AREA.
015000     05  WS-SQRT-INPUT           PIC S9(09)V9(06) COMP-3.
015100     05  WS-SQRT-RESULT          PIC S9(09)V9(06) COMP-3.
015200     05  WS-SQRT-ITER            PIC 9(02) COMP VALUE ZERO.
015250     05  FILLER                  PIC X(01) VALUE SPACE.
015300*
015400 01  WS-METRIC-RESULTS.
015500     05  WS-TOTAL-RETURN         PIC S9(05)V9(06) COMP-3.
015600     05  WS-YEARS                PIC S9(05)V9(06) COMP-3.
015700     05  WS-CAGR                 PIC S9(05)V9(06) COMP-3.
015800     05  WS-ANN-VOL              PIC S9(05)V9(06) COMP-3.
015900     05  WS-SHARPE               PIC S9(05)V9(06) COMP-3.
016000     05  WS-SORTINO              PIC S9(05)V9(06) COMP-3.
016100     05  WS-RUNNING-MAX-EQUITY   PIC S9(07)V9(06) COMP-3.
016200     05  WS-DRAWDOWN             PIC S9(05)V9(06) COMP-3.
016300     05  WS-MAX-DRAWDOWN         PIC S9(05)V9(06) COMP-3
016400                                           VALUE ZERO.
016500     05  WS-ABS-DRAWDOWN         PIC S9(05)V9(06) COMP-3.
016600     05  WS-CALMAR               PIC S9(05)V9(06) COMP-3.
016650     05  FILLER                  PIC X(01) VALUE SPACE.
016700*
016800 01  WS-LOOP-CONTROLS.
016900     05  WS-EX                   PIC 9(04) COMP VALUE ZERO.
016950     05  FILLER                  PIC X(01) VALUE SPACE.
017000*
017100 PROCEDURE DIVISION.
017200*
017300 000-MAIN-LINE.
017400*
017500     ACCEPT CURRENT-DATE FROM DATE.
017600     ACCEPT CURRENT-TIME FROM TIME.
017700     MOVE 20 TO CURRENT-YEAR.
017800*
017900     DISPLAY '*** ETFMETR - PERFORMANCE METRICS STARTED ***'.
018000*
018100     PERFORM 100-OPEN-FILES.
018200     PERFORM 150-READ-PARM-CARD.
018300     PERFORM 200-LOAD-EQUITY-CURVE.
018400     PERFORM 300-COMPUTE-RETURNS.
018500     PERFORM 400-COMPUTE-TOTAL-RETURN-AND-CAGR.
018600     PERFORM 500-COMPUTE-VOLATILITY-SHARPE-SORTINO.
018700     PERFORM 600-COMPUTE-MAX-DRAWDOWN-CALMAR.
018800     PERFORM 700-WRITE-SUMMARY-REPORT.
018900     PERFORM 900-CLOSE-FILES.
019000*
019100     STOP RUN.
019200*
019300 100-OPEN-FILES.
019400*
019500     OPEN INPUT  PARM-FILE.
019600     OPEN INPUT  EQUITY-FILE.
019700     OPEN OUTPUT METRICS-REPORT.
019800*
019900     IF WS-PARM-STATUS NOT = '00' OR WS-EQUITY-STATUS NOT = '00'
019950         PERFORM 190-OPEN-ERROR THRU 190-OPEN-ERROR-EX
020200     END-IF.
020300*
020320 190-OPEN-ERROR.
020330*
020340     DISPLAY 'ETFMETR - OPEN ERROR ON INPUT FILE(S)'.
020350     DISPLAY '    PARM STATUS   = ' WS-PARM-STATUS.
020360     DISPLAY '    EQUITY STATUS = ' WS-EQUITY-STATUS.
020370     STOP RUN.
020380*
020390 190-OPEN-ERROR-EX.
020395     EXIT.
020399*
020400 150-READ-PARM-CARD.
020500*
020600     READ PARM-FILE
020700         AT END
020800             DISPLAY 'ETFMETR - MISSING CONTROL CARD'
020900             STOP RUN
021000     END-READ.
021100     MOVE PARM-RUN-NAME TO WS-RUN-NAME.
021200*
021300 200-LOAD-EQUITY-CURVE.
021400*
021500     READ EQUITY-FILE
021600         AT END MOVE 'Y' TO WS-EQUITY-EOF-SW.
021700     PERFORM 210-ADD-EQUITY-ENTRY
021800         UNTIL WS-EQUITY-EOF.
021900*
022000 210-ADD-EQUITY-ENTRY.
022100*
022200     ADD 1 TO WS-EQUITY-COUNT.
022300     MOVE EQ-DATE  TO WE-DATE(WS-EQUITY-COUNT).
022400     MOVE EQ-VALUE TO WE-VALUE(WS-EQUITY-COUNT).
022500     MOVE ZERO     TO WE-RETURN(WS-EQUITY-COUNT).
022600*
022700     READ EQUITY-FILE
022800         AT END MOVE 'Y' TO WS-EQUITY-EOF-SW.
022900*
023000 300-COMPUTE-RETURNS.
023100*
023200*    r(t) = EQUITY(T) / EQUITY(T-1) - 1.  THE FIRST CURVE DAY
023300*    HAS NO PRIOR DAY AND IS LEFT AT ZERO, EXCLUDED BELOW BY
023400*    STARTING THE RETURN SERIES AT DAY 2.
023500     MOVE ZERO TO WS-RETURN-COUNT.
023600     IF WS-EQUITY-COUNT > 1
023700         COMPUTE WS-RETURN-COUNT = WS-EQUITY-COUNT - 1
023800         PERFORM 310-COMPUTE-ONE-RETURN
023900             VARYING WS-EX FROM 2 BY 1
024000             UNTIL WS-EX > WS-EQUITY-COUNT
024100     END-IF.
024200*
024300 310-COMPUTE-ONE-RETURN.
024400*
024500     IF WE-VALUE(WS-EX - 1) NOT = ZERO
024600         COMPUTE WE-RETURN(WS-EX) =
024700             (WE-VALUE(WS-EX) / WE-VALUE(WS-EX - 1)) - 1
024800     END-IF.
024900*
025000 400-COMPUTE-TOTAL-RETURN-AND-CAGR.
025100*
025200     MOVE ZERO TO WS-TOTAL-RETURN WS-YEARS WS-CAGR.
025300     IF WS-EQUITY-COUNT > 1 AND WE-VALUE(1) NOT = ZERO
025400         COMPUTE WS-TOTAL-RETURN =
025500             (WE-VALUE(WS-EQUITY-COUNT) / WE-VALUE(1)) - 1
025600*
025700         MOVE WE-DATE(1) TO WS-JUL-DATE
025800         PERFORM 410-CALC-JULIAN-DAY
025900         MOVE WS-JUL-RESULT TO WS-JUL-START
026000*
026100         MOVE WE-DATE(WS-EQUITY-COUNT) TO WS-JUL-DATE
026200         PERFORM 410-CALC-JULIAN-DAY
026300         MOVE WS-JUL-RESULT TO WS-JUL-END
026400*
026500         COMPUTE WS-YEARS =
026600             (WS-JUL-END - WS-JUL-START) / 365.25
026700*
026800         IF WS-YEARS > ZERO
026900             COMPUTE WS-CAGR =
027000                 ((1 + WS-TOTAL-RETURN) ** (1 / WS-YEARS)) - 1
027100         END-IF
027200     END-IF.
027300*
027400*    CIVIL DATE TO JULIAN DAY NUMBER - FLIEGEL & VAN FLANDERN,
027500*    1968 COMMUNICATIONS OF THE ACM.  ALL INTEGER ARITHMETIC,
027600*    TRUNCATING DIVISION, NO FUNCTION LIBRARY REQUIRED.
027700 410-CALC-JULIAN-DAY.
027800*
027900     COMPUTE WS-JUL-A = (WS-JUL-M - 14) / 12.
028000     COMPUTE WS-JUL-T1 =
028100         (1461 * (WS-JUL-Y + 4800 + WS-JUL-A)) / 4.
028200     COMPUTE WS-JUL-T2 =
028300         (367 * (WS-JUL-M - 2 - (12 * WS-JUL-A))) / 12.
028400     COMPUTE WS-JUL-T3 =
028500         (3 * ((WS-JUL-Y + 4900 + WS-JUL-A) / 100)) / 4.
028600     COMPUTE WS-JUL-RESULT =
028700         WS-JUL-T1 + WS-JUL-T2 - WS-JUL-T3 + WS-JUL-D - 32075.
028800*
028900 500-COMPUTE-VOLATILITY-SHARPE-SORTINO.
029000*
029100     MOVE ZERO TO WS-ANN-VOL WS-SHARPE WS-SORTINO.
029200     IF WS-RETURN-COUNT > 1
029300         PERFORM 505-ACCUM-RETURN-TOTALS.
029400         PERFORM 506-ACCUM-RETURN-SUMSQ.
029500         PERFORM 530-CALC-RETURN-STDDEV.
029600         PERFORM 540-CALC-DOWNSIDE-STDDEV.
029700*
029800         COMPUTE WS-ANN-VOL = WS-STDDEV-RETURN * WS-SQRT-252.
029900*
030000         IF WS-STDDEV-RETURN > ZERO
030100             COMPUTE WS-SHARPE =
030200                 (WS-MEAN-RETURN / WS-STDDEV-RETURN) * WS-SQRT-252
030300         END-IF.
030400*
030500         IF WS-DOWN-STDDEV > ZERO
030600             COMPUTE WS-SORTINO =
030700                 (WS-MEAN-RETURN / WS-DOWN-STDDEV) * WS-SQRT-252
030800         END-IF
030900     END-IF.
031000*
031100 505-ACCUM-RETURN-TOTALS.
031200*
031300     MOVE ZERO TO WS-SUM-RETURN WS-SUM-DOWN WS-DOWN-COUNT.
031400     PERFORM 510-ADD-ONE-RETURN
031500         VARYING WS-EX FROM 2 BY 1
031600         UNTIL WS-EX > WS-EQUITY-COUNT.
031700     COMPUTE WS-MEAN-RETURN = WS-SUM-RETURN / WS-RETURN-COUNT.
031800     IF WS-DOWN-COUNT > ZERO
031900         COMPUTE WS-MEAN-DOWN = WS-SUM-DOWN / WS-DOWN-COUNT
032000     ELSE
032100         MOVE ZERO TO WS-MEAN-DOWN
032200     END-IF.
032300*
032400 510-ADD-ONE-RETURN.
032500*
032600     ADD WE-RETURN(WS-EX) TO WS-SUM-RETURN.
032700     IF WE-RETURN(WS-EX) < ZERO
032800         ADD WE-RETURN(WS-EX) TO WS-SUM-DOWN
032900         ADD 1 TO WS-DOWN-COUNT
033000     END-IF.
033100*
033200 506-ACCUM-RETURN-SUMSQ.
033300*
033400     MOVE ZERO TO WS-SUMSQ-RETURN WS-SUMSQ-DOWN.
033500     PERFORM 515-ADD-ONE-SUMSQ
033600         VARYING WS-EX FROM 2 BY 1
033700         UNTIL WS-EX > WS-EQUITY-COUNT.
033800     IF WS-RETURN-COUNT > 1
033900         COMPUTE WS-VARIANCE-RETURN =
034000             WS-SUMSQ-RETURN / (WS-RETURN-COUNT - 1)
034100     ELSE
034200         MOVE ZERO TO WS-VARIANCE-RETURN
034300     END-IF.
034400     IF WS-DOWN-COUNT > 1
034500         COMPUTE WS-DOWN-VARIANCE =
034600             WS-SUMSQ-DOWN / (WS-DOWN-COUNT - 1)
034700     ELSE
034800         MOVE ZERO TO WS-DOWN-VARIANCE
034900     END-IF.
035000*
035100 515-ADD-ONE-SUMSQ.
035200*
035300     COMPUTE WS-SUMSQ-RETURN = WS-SUMSQ-RETURN +
035400         ((WE-RETURN(WS-EX) - WS-MEAN-RETURN)
035500             * (WE-RETURN(WS-EX) - WS-MEAN-RETURN)).
035600     IF WE-RETURN(WS-EX) < ZERO
035700         COMPUTE WS-SUMSQ-DOWN = WS-SUMSQ-DOWN +
035800             ((WE-RETURN(WS-EX) - WS-MEAN-DOWN)
035900                 * (WE-RETURN(WS-EX) - WS-MEAN-DOWN))
036000     END-IF.
036100*
036200 530-CALC-RETURN-STDDEV.
036300*
036400     IF WS-VARIANCE-RETURN > ZERO
036500         MOVE WS-VARIANCE-RETURN TO WS-SQRT-INPUT
036600         PERFORM 570-CALC-SQUARE-ROOT
036700         MOVE WS-SQRT-RESULT TO WS-STDDEV-RETURN
036800     ELSE
036900         MOVE ZERO TO WS-STDDEV-RETURN
037000     END-IF.
037100*
037200 540-CALC-DOWNSIDE-STDDEV.
037300*
037400     IF WS-DOWN-VARIANCE > ZERO
037500         MOVE WS-DOWN-VARIANCE TO WS-SQRT-INPUT
037600         PERFORM 570-CALC-SQUARE-ROOT
037700         MOVE WS-SQRT-RESULT TO WS-DOWN-STDDEV
037800     ELSE
037900         MOVE ZERO TO WS-DOWN-STDDEV
038000     END-IF.
038100*
038200*    NEWTON-RAPHSON SQUARE ROOT - 20 REFINEMENTS IS AMPLY
038300*    CONVERGENT FOR COMP-3 PRECISION; THIS COMPILER HAS NO
038400*    SQRT VERB OF ITS OWN.
038500 570-CALC-SQUARE-ROOT.
038600*
038700     COMPUTE WS-SQRT-RESULT = WS-SQRT-INPUT / 2.
038800     PERFORM 571-SQRT-ONE-STEP
038900         VARYING WS-SQRT-ITER FROM 1 BY 1
039000         UNTIL WS-SQRT-ITER > 20.
039100*
039200 571-SQRT-ONE-STEP.
039300*
039400     IF WS-SQRT-RESULT NOT = ZERO
039500         COMPUTE WS-SQRT-RESULT ROUNDED =
039600             (WS-SQRT-RESULT + (WS-SQRT-INPUT / WS-SQRT-RESULT))
039700                 / 2
039800     END-IF.
039900*
040000 600-COMPUTE-MAX-DRAWDOWN-CALMAR.
040100*
040200     MOVE ZERO TO WS-MAX-DRAWDOWN.
040300     IF WS-EQUITY-COUNT > ZERO
040400         MOVE WE-VALUE(1) TO WS-RUNNING-MAX-EQUITY
040500         PERFORM 610-UPDATE-ONE-DRAWDOWN
040600             VARYING WS-EX FROM 1 BY 1
040700             UNTIL WS-EX > WS-EQUITY-COUNT
040800     END-IF.
040900     PERFORM 620-CALC-CALMAR.
041000*
041100 610-UPDATE-ONE-DRAWDOWN.
041200*
041300     IF WE-VALUE(WS-EX) > WS-RUNNING-MAX-EQUITY
041400         MOVE WE-VALUE(WS-EX) TO WS-RUNNING-MAX-EQUITY
041500     END-IF.
041600     IF WS-RUNNING-MAX-EQUITY NOT = ZERO
041700         COMPUTE WS-DRAWDOWN =
041800             (WE-VALUE(WS-EX) - WS-RUNNING-MAX-EQUITY)
041900                 / WS-RUNNING-MAX-EQUITY
042000         IF WS-DRAWDOWN < WS-MAX-DRAWDOWN
042100             MOVE WS-DRAWDOWN TO WS-MAX-DRAWDOWN
042200         END-IF
042300     END-IF.
042400*
042500 620-CALC-CALMAR.
042600*
042700     MOVE ZERO TO WS-CALMAR.
042800     MOVE WS-MAX-DRAWDOWN TO WS-ABS-DRAWDOWN.
042900     IF WS-ABS-DRAWDOWN < ZERO
043000         COMPUTE WS-ABS-DRAWDOWN = WS-ABS-DRAWDOWN * -1
043100     END-IF.
043200     IF WS-ABS-DRAWDOWN > ZERO
043300         COMPUTE WS-CALMAR = WS-CAGR / WS-ABS-DRAWDOWN
043400     END-IF.
043500*
043600 700-WRITE-SUMMARY-REPORT.
043700*
043800     PERFORM 710-WRITE-RUN-HEADER.
043900     PERFORM 720-WRITE-METRIC-TABLE.
044000     PERFORM 725-WRITE-ONE-EQUITY-LINE
044100         VARYING WS-EX FROM 1 BY 1
044200         UNTIL WS-EX > WS-EQUITY-COUNT.
044300     PERFORM 730-WRITE-CONTROL-TOTALS.
044400*
044500 710-WRITE-RUN-HEADER.
044600*
044700     MOVE WS-RUN-NAME TO SH-RUN-NAME.
044800     IF WS-EQUITY-COUNT > ZERO
044900         MOVE WE-DATE(1)               TO SH-START-DATE
045000         MOVE WE-DATE(WS-EQUITY-COUNT) TO SH-END-DATE
045100     END-IF.
045200     MOVE SUM-RPT-HEADER TO SUM-REPORT-LINE.
045300     WRITE SUM-REPORT-LINE AFTER ADVANCING PAGE.
045400*
045500 720-WRITE-METRIC-TABLE.
045600*
045700     MOVE 'TOTAL RETURN'      TO SB-METRIC-NAME.
045800     COMPUTE SB-METRIC-VALUE ROUNDED = WS-TOTAL-RETURN.
045900     MOVE SUM-RPT-METRIC-LINE TO SUM-REPORT-LINE.
046000     WRITE SUM-REPORT-LINE AFTER ADVANCING 2 LINES.
046100*
046200     MOVE 'CAGR'              TO SB-METRIC-NAME.
046300     COMPUTE SB-METRIC-VALUE ROUNDED = WS-CAGR.
046400     MOVE SUM-RPT-METRIC-LINE TO SUM-REPORT-LINE.
046500     WRITE SUM-REPORT-LINE AFTER ADVANCING 1 LINE.
046600*
046700     MOVE 'VOLATILITY'        TO SB-METRIC-NAME.
046800     COMPUTE SB-METRIC-VALUE ROUNDED = WS-ANN-VOL.
046900     MOVE SUM-RPT-METRIC-LINE TO SUM-REPORT-LINE.
047000     WRITE SUM-REPORT-LINE AFTER ADVANCING 1 LINE.
047100*
047200     MOVE 'SHARPE'            TO SB-METRIC-NAME.
047300     COMPUTE SB-METRIC-VALUE ROUNDED = WS-SHARPE.
047400     MOVE SUM-RPT-METRIC-LINE TO SUM-REPORT-LINE.
047500     WRITE SUM-REPORT-LINE AFTER ADVANCING 1 LINE.
047600*
047700     MOVE 'SORTINO'           TO SB-METRIC-NAME.
047800     COMPUTE SB-METRIC-VALUE ROUNDED = WS-SORTINO.
047900     MOVE SUM-RPT-METRIC-LINE TO SUM-REPORT-LINE.
048000     WRITE SUM-REPORT-LINE AFTER ADVANCING 1 LINE.
048100*
048200     MOVE 'MAX DRAWDOWN'      TO SB-METRIC-NAME.
048300     COMPUTE SB-METRIC-VALUE ROUNDED = WS-MAX-DRAWDOWN.
048400     MOVE SUM-RPT-METRIC-LINE TO SUM-REPORT-LINE.
048500     WRITE SUM-REPORT-LINE AFTER ADVANCING 1 LINE.
048600*
048700     MOVE 'CALMAR'            TO SB-METRIC-NAME.
048800     COMPUTE SB-METRIC-VALUE ROUNDED = WS-CALMAR.
048900     MOVE SUM-RPT-METRIC-LINE TO SUM-REPORT-LINE.
049000     WRITE SUM-REPORT-LINE AFTER ADVANCING 1 LINE.
049100*
049200 725-WRITE-ONE-EQUITY-LINE.
049300*
049400     MOVE WE-DATE(WS-EX)      TO SB-EQ-DATE.
049500     MOVE WE-VALUE(WS-EX)     TO SB-EQ-VALUE.
049600     MOVE SUM-RPT-EQUITY-LINE TO SUM-REPORT-LINE.
049700     WRITE SUM-REPORT-LINE AFTER ADVANCING 1 LINE.
049800*
049900 730-WRITE-CONTROL-TOTALS.
050000*
050100     MOVE WS-EQUITY-COUNT          TO ST-DAYS-PROCESSED.
050200     IF WS-EQUITY-COUNT > ZERO
050300         MOVE WE-VALUE(WS-EQUITY-COUNT) TO ST-FINAL-EQUITY
050400     ELSE
050500         MOVE ZERO                      TO ST-FINAL-EQUITY
050600     END-IF.
050700     MOVE SUM-RPT-TOTALS-LINE TO SUM-REPORT-LINE.
050800     WRITE SUM-REPORT-LINE AFTER ADVANCING 2 LINES.
050900*
051000 900-CLOSE-FILES.
051100*
051200     CLOSE PARM-FILE.
051300     CLOSE EQUITY-FILE.
051400     CLOSE METRICS-REPORT.
051500*
051600     DISPLAY 'ETFMETR - EQUITY DAYS READ......: ' WS-EQUITY-COUNT.
051700     DISPLAY 'ETFMETR - FINAL CAGR (X 1000000): ' WS-CAGR.
051800     DISPLAY '*** ETFMETR - PERFORMANCE METRICS ENDED ***'.
