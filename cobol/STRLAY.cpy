000100*-----------------------------------------------------------------
000200* STRLAY  -  MARKET-WIDE CREDIT/VOLATILITY STRESS RECORD
000300* One row per calendar day - IG/HY option-adjusted spreads (pct)
000400* and the volatility-index close.  Gaps (weekends, holidays) are
000500* forward-filled by the caller before use - see ETFMON 400.
000600*-----------------------------------------------------------------
000700* 091590   RPK      QR-0071  ORIGINAL LAYOUT
000800* 111598   RPK      Y2K-009  Y2K REVIEW - STR-DATE ALREADY 4-DIGIT
000900* 081419   SMT      QR-0318  PADDED RECORD TO 80 BYTES
001000*-----------------------------------------------------------------
001100 01  STRESS-RECORD.
001200     05  STR-DATE                PIC 9(08).
001300     05  STR-IG-OAS              PIC S9(03)V9(04).
001400     05  STR-HY-OAS              PIC S9(03)V9(04).
001500     05  STR-VIX                 PIC S9(03)V9(04).
001600     05  FILLER                  PIC X(51).
